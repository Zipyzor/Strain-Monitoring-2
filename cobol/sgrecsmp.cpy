000100********************************************************************
000200*    SGRECSMP  -  SAMPLE-RECORD - NCR/CONTROL STRAIN SAMPLE       *
000300*    ONE RECORD PER TIMESTAMP.  SHARED BY SGDVMON AND SGRPTBLD.   *
000400*    FIXED LENGTH 43 BYTES.                                      *
000500********************************************************************
000600*    89-02  RKANE   INITIAL VERSION                              *
000700*    92-06  RKANE   ADDED TRAILING STATUS BYTE TO ROUND TO 43    *
000800********************************************************************
000900  01  SAMPLE-RECORD.
001000      05  SMP-TIMESTAMP           PIC 9(18).
001100      05  SMP-NCR-FLAG            PIC X.
001200          88  SMP-NCR-PRESENT             VALUE 'Y'.
001300          88  SMP-NCR-ABSENT              VALUE 'N'.
001400      05  SMP-NCR-VALUE           PIC S9(7)V9(3)
001500                                  SIGN IS TRAILING SEPARATE.
001600      05  SMP-CTL-FLAG            PIC X.
001700          88  SMP-CTL-PRESENT             VALUE 'Y'.
001800          88  SMP-CTL-ABSENT              VALUE 'N'.
001900      05  SMP-CTL-VALUE           PIC S9(7)V9(3)
002000                                  SIGN IS TRAILING SEPARATE.
002100      05  FILLER                  PIC X(01).
