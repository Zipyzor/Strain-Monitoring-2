000100********************************************************************
000200*    SGRECKEY  -  KEY-RECORD - CONTROL-ELEMENTS KEY               *
000300*    ONE RECORD PER INSTRUMENTED ELEMENT, GROUPED (SORTED) BY     *
000400*    KEY-NCR-ID.  INPUT TO SGTHRSET.                              *
000500********************************************************************
000600*    90-04  RKANE   INITIAL VERSION                              *
000700********************************************************************
000800  01  KEY-RECORD.
000900      05  KEY-NCR-ID              PIC X(12).
001000      05  KEY-ELEMENT-ID          PIC X(12).
001100      05  KEY-CONTROL             PIC X.
001200          88  KEY-IS-CONTROL              VALUE 'T'.
001300          88  KEY-IS-NON-CONTROL          VALUE 'F'.
001400      05  KEY-CHANNEL             PIC X(08).
001500      05  KEY-TYPE                PIC X(16).
001600      05  FILLER                  PIC X(11).
