000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SGMRGCNV.
000300 AUTHOR.        T PARISI.
000400 INSTALLATION.  STRUCTURES LAB - INSTRUMENTATION GROUP.
000500 DATE-WRITTEN.  11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL NCR DISPOSITION DATA.
000800*************************************************************************
000900*
001000*A    ABSTRACT..
001100*  SGMRGCNV CONVERTS THE MINIMUM STRAIN MARGIN TABLE (ONE ROW PER
001200*  ELEMENT, UP TO 50 DESIGN-LOAD COLUMNS PER ROW) INTO MAXIMUM
001300*  ALLOWABLE MICROSTRAIN AT DLL, USING THE LAB'S STANDARD MARGIN
001400*  FORMULA.  EACH POPULATED CELL IS CONVERTED INDEPENDENTLY; THE
001500*  ROW ID AND COLUMN COUNT PASS THROUGH UNCHANGED.
001600*
001700*J    JCL..
001800*
001900*//SGMRGCNV EXEC PGM=SGMRGCNV
002000*//STEPLIB  DD DISP=SHR,DSN=STRAIN.LOADLIB
002100*//MRGFILE  DD DISP=SHR,DSN=STRAIN.MARGIN.TABLE.DATA
002200*//MCSFILE  DD DISP=(NEW,CATLG),DSN=STRAIN.MICROSTRAIN.DATA
002300*//SYSOUT   DD SYSOUT=*
002400*//*
002500*P    ENTRY PARAMETERS..
002600*     NONE.
002700*
002800*E    ERRORS DETECTED BY THIS ELEMENT..
002900*     I/O ERROR ON MRGFILE OR MCSFILE.
003000*
003100*C    ELEMENTS INVOKED BY THIS ELEMENT..
003200*     NONE.
003300*
003400*U    USER CONSTANTS AND TABLES REFERENCED..
003500*     SGRECMAX - SG-MARGIN-CONST-A, SG-MARGIN-CONST-B AND
003600*     SG-SCALE-TO-MICRO CARRY THE LAB'S STANDARD MARGIN FORMULA:
003700*
003800*         MICROSTRAIN AT DLL  =  ( A / ( MARGIN * B + 1 ) ) * 1E6
003900*
004000*     A CELL WHOSE DENOMINATOR (MARGIN * B + 1) COMES TO ZERO HAS
004100*     NO DEFINED MICROSTRAIN VALUE - THE OUTPUT CELL IS FLAGGED
004200*     ABSENT RATHER THAN ABENDING THE STEP (TICKET STR-0041).
004300*     SG-MAX-SUBCASES (VALUE 50) ALSO SERVES AS THE COLUMN LIMIT
004400*     HERE - MARGIN-RECORD AND MICROSTRAIN-RECORD BOTH CARRY 50
004500*     ENTRIES PER ROW, THE SAME SLOT COUNT THE STRAIN PROGRAMS
004600*     USE FOR SUBCASES, SO NO SEPARATE CONSTANT WAS ADDED.
004700*
004800*************************************************************************
004900*                       CHANGE LOG
005000*************************************************************************
005100*91-11-18  TPARISI  INITIAL VERSION
005200*92-02-06  TPARISI  ROUNDING CONFIRMED ROUND-HALF-UP TO 3 DECIMALS
005300*93-06-30  RKANE    ADDED ZERO-DENOMINATOR GUARD, FLAGS CELL
005400*                   ABSENT INSTEAD OF ABENDING (TICKET STR-0041)
005500*95-10-02  TPARISI  ROW AND COLUMN COUNTERS MOVED TO COMP-3 TO
005600*                   MATCH SHOP STANDARD FOR SUBSCRIPTS
005700*98-11-23  RKANE    Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED
005800*                   AND SIGNED OFF, NO CHANGE REQUIRED
005900*99-01-08  RKANE    Y2K RETEST - CONFIRMED
006000*03-04-17  TPARISI  DISPLAY TRAILER NOW SHOWS ROWS/CELLS FLAGGED
006100*                   ABSENT BY THE ZERO-DENOMINATOR GUARD
006150*04-06-09  RKANE    TICKET STR-0175 - END-OF-MRGFILE-IND AND
006160*                   WS-COL-SUB MOVED OUT TO STAND-ALONE 77-LEVELS,
006170*                   OFF THE READ-ONLY/VARIABLE GROUPS
006200*************************************************************************
006300 EJECT
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS NUMERIC-STRAIN IS '0' THRU '9'
006900     UPSI-0 ON MRG-UPSI-TRACE-ON
007000        OFF MRG-UPSI-TRACE-OFF.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT MARGIN-FILE      ASSIGN TO MRGFILE
007400            FILE STATUS IS WS-MRGFILE-STATUS.
007500     SELECT MICROSTRAIN-FILE ASSIGN TO MCSFILE
007600            FILE STATUS IS WS-MCSFILE-STATUS.
007700 EJECT
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  MARGIN-FILE
008100     RECORDING MODE IS F
008200     BLOCK CONTAINS 0 RECORDS.
008300 COPY SGRECMRG.
008400 EJECT
008500 FD  MICROSTRAIN-FILE
008600     RECORDING MODE IS F
008700     BLOCK CONTAINS 0 RECORDS.
008800 COPY SGRECMCS.
008900 EJECT
009000 WORKING-STORAGE SECTION.
009100 01  FILLER PIC X(32)
009200     VALUE 'SGMRGCNV WORKING STORAGE BEGINS'.
009300*************************************************************************
009400*    DATA AREAS
009500*************************************************************************
009600 COPY SGRECMAX.
009700 EJECT
009720*************************************************************************
009740*    STAND-ALONE SWITCH AND SUBSCRIPT (04-06-09, TICKET STR-0175 -
009760*    PULLED OFF THE READ-ONLY/VARIABLE GROUPS SO THEY CAN BE TESTED
009780*    AND RESET WITHOUT QUALIFICATION, SAME AS THE OLDER PROGRAMS)
009800*************************************************************************
009820 77  END-OF-MRGFILE-IND          PIC X(1).
009840     88  END-OF-MRGFILE                  VALUE 'Y'.
009860 77  WS-COL-SUB                  PIC S9(05) COMP-3 VALUE 0.
009880 EJECT
009900*************************************************************************
009920*    READ ONLY CONSTANTS
010000*************************************************************************
010100 01  READ-ONLY-WORK-AREA.
010200     05  BINARY1                 COMP PIC S9(04) VALUE +1.
010300     05  WS-DUMMY                PIC X VALUE SPACE.
010400     05  MSG01-IO-ERROR          PIC X(19)
010500                                 VALUE 'I/O ERROR ON FILE -'.
010600     05  MSG01-IO-ERROR-BYTES REDEFINES MSG01-IO-ERROR.
010700         10  MSG01-IO-ERROR-CHAR OCCURS 19 TIMES
010800                                 PIC X.
010900*SWITCHES AREA
011200     05  ZERO-DENOM-IND          PIC X(1).
011300         88  ZERO-DENOMINATOR            VALUE 'Y'.
011400         88  NONZERO-DENOMINATOR         VALUE 'N'.
011500*I-O READ ONLY DATA
011600     05  WS-MRGFILE-STATUS       PIC X(02).
011700         88  MRGFILE-IO-OK               VALUE '00'.
011800         88  MRGFILE-IO-EOF              VALUE '10'.
011900     05  WS-MCSFILE-STATUS       PIC X(02).
012000         88  MCSFILE-IO-OK               VALUE '00'.
012100     05  FILLER                  PIC X(10).
012200 EJECT
012300*************************************************************************
012400*                V A R I A B L E   D A T A   A R E A S
012500*************************************************************************
012600 01  VARIABLE-WORK-AREA.
012700     05  WS-ROWS-READ-CNTR       PIC S9(05) COMP-3 VALUE 0.
012800     05  WS-CELLS-CONVERTED-CNTR PIC S9(07) COMP-3 VALUE 0.
012900     05  WS-CELLS-ABSENT-CNTR    PIC S9(07) COMP-3 VALUE 0.
013100 01  WS-DENOMINATOR-WORK.
013200     05  WS-DENOM                PIC S9(5)V9(6) COMP-3 VALUE 0.
013300     05  WS-DENOM-BYTES REDEFINES WS-DENOM.
013400         10  WS-DENOM-CHAR OCCURS 6 TIMES
013500                                 PIC X.
013600 01  WS-RATIO-RESULT-AREA.
013700     05  WS-RATIO-RESULT         PIC S9(9)V9(6) COMP-3 VALUE 0.
013800 01  WS-RATIO-RESULT-BYTES REDEFINES WS-RATIO-RESULT-AREA.
013900     05  WS-RATIO-RESULT-CHAR OCCURS 8 TIMES
014000                                 PIC X.
014100 01  WS-MICROSTRAIN-WORK.
014200     05  WS-MICROSTRAIN-RESULT   PIC S9(7)V9(3) COMP-3 VALUE 0.
014300     05  FILLER                  PIC X(10).
014400 EJECT
014500 01  FILLER PIC X(32)
014600     VALUE 'SGMRGCNV WORKING STORAGE ENDS  '.
014700 EJECT
014800 PROCEDURE DIVISION.
014900*************************************************************************
015000*                        MAINLINE LOGIC
015100*************************************************************************
015200 0000-CONTROL-PROCESS.
015300     PERFORM 1000-INITIALIZATION
015400         THRU 1099-INITIALIZATION-EXIT.
015500     PERFORM 1100-OPEN-FILES
015600         THRU 1199-OPEN-FILES-EXIT.
015700     PERFORM 2100-READ-MARGIN-ROW
015800         THRU 2199-READ-MARGIN-ROW-EXIT.
015900     PERFORM 2000-CONVERT-ONE-ROW
016000         THRU 2099-CONVERT-ONE-ROW-EXIT
016100         UNTIL END-OF-MRGFILE.
016200     PERFORM 3000-TERMINATION
016300         THRU 3099-TERMINATION-EXIT.
016400     PERFORM EOJ9000-CLOSE-FILES
016500         THRU EOJ9999-EXIT.
016600     GOBACK.
016700 EJECT
016800*************************************************************************
016900*                         INITIALIZATION
017000*************************************************************************
017100 1000-INITIALIZATION.
017200     INITIALIZE VARIABLE-WORK-AREA.
017300 1099-INITIALIZATION-EXIT.
017400     EXIT.
017500 EJECT
017600*************************************************************************
017700*                         OPEN ALL FILES
017800*************************************************************************
017900 1100-OPEN-FILES.
018000     OPEN INPUT MARGIN-FILE.
018100     IF NOT MRGFILE-IO-OK
018200         DISPLAY 'OPEN MRGFILE FAILED - STATUS ' WS-MRGFILE-STATUS
018300         GO TO EOJ9900-ABEND
018400     END-IF.
018500     OPEN OUTPUT MICROSTRAIN-FILE.
018600     IF NOT MCSFILE-IO-OK
018700         DISPLAY 'OPEN MCSFILE FAILED - STATUS ' WS-MCSFILE-STATUS
018800         GO TO EOJ9900-ABEND
018900     END-IF.
019000 1199-OPEN-FILES-EXIT.
019100     EXIT.
019200 EJECT
019300*************************************************************************
019400*                    READ NEXT MARGIN-FILE ROW
019500*************************************************************************
019600 2100-READ-MARGIN-ROW.
019700     READ MARGIN-FILE
019800         AT END
019900             SET END-OF-MRGFILE TO TRUE
020000     END-READ.
020100     IF NOT MRGFILE-IO-OK AND NOT MRGFILE-IO-EOF
020200         DISPLAY 'READ ERROR ON MRGFILE - STATUS ' WS-MRGFILE-STATUS
020300         GO TO EOJ9900-ABEND
020400     END-IF.
020500 2199-READ-MARGIN-ROW-EXIT.
020600     EXIT.
020700 EJECT
020800*************************************************************************
020900*      CONVERT ONE MARGIN-RECORD ROW TO ONE MICROSTRAIN-RECORD
021000*      ROW - ROW ID AND COLUMN COUNT PASS THROUGH UNCHANGED.
021100*************************************************************************
021200 2000-CONVERT-ONE-ROW.
021300     ADD 1 TO WS-ROWS-READ-CNTR.
021400     MOVE SPACES TO MICROSTRAIN-RECORD.
021500     MOVE MRG-ROW-ID    TO MCS-ROW-ID.
021600     MOVE MRG-COL-COUNT TO MCS-COL-COUNT.
021700     MOVE 1 TO WS-COL-SUB.
021800     PERFORM 2010-CONVERT-ONE-CELL
021900         THRU 2019-CONVERT-ONE-CELL-EXIT
022000         UNTIL WS-COL-SUB > SG-MAX-SUBCASES.
022100     WRITE MICROSTRAIN-RECORD.
022200     IF NOT MCSFILE-IO-OK
022300         DISPLAY 'WRITE ERROR ON MCSFILE - STATUS '
022400                 WS-MCSFILE-STATUS
022500         GO TO EOJ9900-ABEND
022600     END-IF.
022700     PERFORM 2100-READ-MARGIN-ROW
022800         THRU 2199-READ-MARGIN-ROW-EXIT.
022900 2099-CONVERT-ONE-ROW-EXIT.
023000     EXIT.
023100 EJECT
023200 2010-CONVERT-ONE-CELL.
023300     IF MRG-VAL-PRESENT (WS-COL-SUB)
023400         COMPUTE WS-DENOM ROUNDED =
023500             MRG-VALUE (WS-COL-SUB) * SG-MARGIN-CONST-B + 1
023600         IF WS-DENOM = 0
023700             SET ZERO-DENOMINATOR TO TRUE
023800         ELSE
023900             SET NONZERO-DENOMINATOR TO TRUE
024000             COMPUTE WS-RATIO-RESULT ROUNDED =
024100                 SG-MARGIN-CONST-A / WS-DENOM
024200             COMPUTE WS-MICROSTRAIN-RESULT ROUNDED =
024300                 WS-RATIO-RESULT * SG-SCALE-TO-MICRO
024400         END-IF
024500         IF ZERO-DENOMINATOR
024600             SET MCS-VAL-ABSENT (WS-COL-SUB) TO TRUE
024700             MOVE 0 TO MCS-VALUE (WS-COL-SUB)
024800             ADD 1 TO WS-CELLS-ABSENT-CNTR
024900         ELSE
025000             SET MCS-VAL-PRESENT (WS-COL-SUB) TO TRUE
025100             MOVE WS-MICROSTRAIN-RESULT TO MCS-VALUE (WS-COL-SUB)
025200             ADD 1 TO WS-CELLS-CONVERTED-CNTR
025300         END-IF
025400     ELSE
025500         SET MCS-VAL-ABSENT (WS-COL-SUB) TO TRUE
025600         MOVE 0 TO MCS-VALUE (WS-COL-SUB)
025700     END-IF.
025800     ADD 1 TO WS-COL-SUB.
025900 2019-CONVERT-ONE-CELL-EXIT.
026000     EXIT.
026100 EJECT
026200*************************************************************************
026300*                        TERMINATION
026400*************************************************************************
026500 3000-TERMINATION.
026600     DISPLAY 'SGMRGCNV PROCESSING COMPLETE'.
026700     DISPLAY 'ROWS READ:            ' WS-ROWS-READ-CNTR.
026800     DISPLAY 'CELLS CONVERTED:      ' WS-CELLS-CONVERTED-CNTR.
026900     DISPLAY 'CELLS FLAGGED ABSENT: ' WS-CELLS-ABSENT-CNTR.
027000 3099-TERMINATION-EXIT.
027100     EXIT.
027200 EJECT
027300*************************************************************************
027400*                        CLOSE FILES
027500*************************************************************************
027600 EOJ9000-CLOSE-FILES.
027700     CLOSE MARGIN-FILE MICROSTRAIN-FILE.
027800     GO TO EOJ9999-EXIT.
027900 EOJ9900-ABEND.
028000     DISPLAY 'PROGRAM ABENDING DUE TO ERROR - SGMRGCNV'.
028100     CLOSE MARGIN-FILE MICROSTRAIN-FILE.
028200     MOVE 16 TO RETURN-CODE.
028300     GOBACK.
028400 EOJ9999-EXIT.
028500     EXIT.
