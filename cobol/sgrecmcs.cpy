000100********************************************************************
000200*    SGRECMCS  -  MICROSTRAIN-RECORD - MAX MICROSTRAIN AT DLL     *
000300*    SAME SHAPE AS MARGIN-RECORD, VALUES CONVERTED.               *
000400*    OUTPUT OF SGMRGCNV.                                          *
000500********************************************************************
000600*    91-11  RKANE   INITIAL VERSION                              *
000700********************************************************************
000800  01  MICROSTRAIN-RECORD.
000900      05  MCS-ROW-ID              PIC X(24).
001000      05  MCS-COL-COUNT           PIC 9(03).
001100      05  MCS-ENTRY OCCURS 50 TIMES.
001200          10  MCS-FLAG            PIC X.
001300              88  MCS-VAL-PRESENT         VALUE 'Y'.
001400              88  MCS-VAL-ABSENT          VALUE 'N'.
001500          10  MCS-VALUE           PIC S9(7)V9(3)
001600                                  SIGN IS TRAILING SEPARATE.
001700      05  FILLER                  PIC X(20).
