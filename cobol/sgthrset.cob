000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SGTHRSET.
000300 AUTHOR.        R KANE.
000400 INSTALLATION.  STRUCTURES LAB - INSTRUMENTATION GROUP.
000500 DATE-WRITTEN.  04/1990.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL NCR DISPOSITION DATA.
000800*************************************************************************
000900*
001000*A    ABSTRACT..
001100*  SGTHRSET DECIDES, FOR EVERY NCR IN THE CONTROL-ELEMENTS KEY
001200*  FILE, WHICH CONTROL/NON-CONTROL ELEMENT PAIR AND LOAD SUBCASE
001300*  SHOWS THE LARGEST STRAIN DIFFERENCE.  THE FINITE-ELEMENT STRAIN
001400*  TABLE IS LOADED ONCE INTO A SEARCH-ALL TABLE KEYED BY ELEMENT
001500*  ID; THE KEY FILE (GROUPED BY NCR) IS THEN READ WITH A CONTROL
001600*  BREAK ON KEY-NCR-ID.  ONE NCR-RESULT-RECORD AND ONE LISTING
001700*  LINE IS WRITTEN PER QUALIFYING NCR.
001800*
001900*J    JCL..
002000*
002100*//SGTHRSET EXEC PGM=SGTHRSET
002200*//STEPLIB  DD DISP=SHR,DSN=STRAIN.LOADLIB
002300*//KEYFILE  DD DISP=SHR,DSN=STRAIN.NCR.KEY.DATA
002400*//STRFILE  DD DISP=SHR,DSN=STRAIN.FE.STRAIN.TABLE
002500*//RESFILE  DD DISP=(NEW,CATLG),DSN=STRAIN.NCR.RESULT.DATA
002600*//LSTFILE  DD SYSOUT=*
002700*//SYSOUT   DD SYSOUT=*
002800*//*
002900*P    ENTRY PARAMETERS..
003000*     NONE.
003100*
003200*E    ERRORS DETECTED BY THIS ELEMENT..
003300*     I/O ERROR ON KEYFILE, STRFILE, RESFILE OR LSTFILE.
003400*
003500*C    ELEMENTS INVOKED BY THIS ELEMENT..
003600*     NONE.
003700*
003800*U    USER CONSTANTS AND TABLES REFERENCED..
003900*     SGRECMAX - SG-MAX-SUBCASES IS THE SUBCASE-SCAN LIMIT.
004000*     SGRECMAX - SG-SCALE-TO-MICRO (1,000,000) CONVERTS THE RAW
004100*     STRAIN RATIO CARRIED ON STRAIN-TABLE-FILE (SGRECSTR -
004200*     STR-SUB-VALUE) TO MICROSTRAIN AT LOAD TIME - SEE
004300*     1230-LOAD-ONE-SUBCASE.  EVERY VALUE HELD IN SG-STRAIN-TABLE,
004400*     AND EVERY COMPARISON AND DIFFERENCE TAKEN AGAINST IT, IS
004500*     THEREFORE ALREADY IN MICROSTRAIN.
004600*
004700*************************************************************************
004800*                       CHANGE LOG
004900*************************************************************************
005000*90-04-11  RKANE    INITIAL VERSION
005100*90-08-02  RKANE    ADDED SKIP RULE FOR GROUPS ABSENT FROM STRAIN
005200*                   TABLE (TICKET STR-0019)
005300*91-11-30  RKANE    QUALIFIED-ELEMENT TABLE INDEX NOW SAVED AT
005400*                   QUALIFY TIME, AVOIDS RE-SEARCHING THE STRAIN
005500*                   TABLE DURING THE MAX-STRAIN SCAN (STR-0031)
005600*93-09-14  TPARISI  STRAIN TABLE RAISED TO 2000 ELEMENTS TO MATCH
005700*                   SGRECSTR OCCURS 50 SUBCASE CHANGE
005800*94-02-08  RKANE    ROUNDING CONFIRMED ROUND-HALF-UP THROUGHOUT
005900*96-05-20  TPARISI  ELEMENT AND SUBCASE LISTS RAISED TO 200 PER
006000*                   NCR GROUP - SOME LARGER ASSEMBLIES WERE
006100*                   TRUNCATING SILENTLY (STR-0079)
006200*98-11-23  RKANE    Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED
006300*                   AND SIGNED OFF, NO CHANGE REQUIRED
006400*99-01-08  RKANE    Y2K RETEST - CONFIRMED
006500*02-07-19  TPARISI  TICKET STR-0094 - RAW-RATIO STRAIN VALUES WERE
006600*                   BEING COMPARED WITHOUT THE MICROSTRAIN SCALE.
006700*                   ADDED THE ×1,000,000 CONVERT AT LOAD TIME.
006800*************************************************************************
006900 EJECT
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS NUMERIC-STRAIN IS '0' THRU '9'
007500     UPSI-0 ON STR-UPSI-TRACE-ON
007600        OFF STR-UPSI-TRACE-OFF.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT KEY-FILE         ASSIGN TO KEYFILE
008000            FILE STATUS IS WS-KEYFILE-STATUS.
008100     SELECT STRAIN-TABLE-FILE ASSIGN TO STRFILE
008200            FILE STATUS IS WS-STRFILE-STATUS.
008300     SELECT RESULT-FILE      ASSIGN TO RESFILE
008400            FILE STATUS IS WS-RESFILE-STATUS.
008500     SELECT LISTING-FILE     ASSIGN TO LSTFILE
008600            FILE STATUS IS WS-LSTFILE-STATUS.
008700 EJECT
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  KEY-FILE
009100     RECORDING MODE IS F
009200     BLOCK CONTAINS 0 RECORDS.
009300 COPY SGRECKEY.
009400 EJECT
009500 FD  STRAIN-TABLE-FILE
009600     RECORDING MODE IS F
009700     BLOCK CONTAINS 0 RECORDS.
009800 COPY SGRECSTR.
009900 EJECT
010000 FD  RESULT-FILE
010100     RECORDING MODE IS F
010200     BLOCK CONTAINS 0 RECORDS.
010300 COPY SGRECRES.
010400 EJECT
010500 FD  LISTING-FILE
010600     RECORDING MODE IS F
010700     BLOCK CONTAINS 0 RECORDS.
010800 01  LISTING-REC              PIC X(100).
010900 EJECT
011000 WORKING-STORAGE SECTION.
011100 01  FILLER PIC X(32)
011200     VALUE 'SGTHRSET WORKING STORAGE BEGINS'.
011300*************************************************************************
011400*    DATA AREAS
011500*************************************************************************
011600 COPY SGRECMAX.
011700 EJECT
011800*************************************************************************
011900*    READ ONLY CONSTANTS
012000*************************************************************************
012100 01  READ-ONLY-WORK-AREA.
012200     05  BINARY1                 COMP PIC S9(04) VALUE +1.
012300     05  WS-DUMMY                PIC X VALUE SPACE.
012400     05  MSG01-IO-ERROR          PIC X(19)
012500                                 VALUE 'I/O ERROR ON FILE -'.
012600     05  MSG01-IO-ERROR-BYTES REDEFINES MSG01-IO-ERROR.
012700         10  MSG01-IO-ERROR-CHAR OCCURS 19 TIMES
012800                                 PIC X.
012900*SWITCHES AREA
013000     05  END-OF-KEY-FILE-IND     PIC X(1).
013100         88  END-OF-KEY-FILE             VALUE 'Y'.
013200     05  END-OF-STRAIN-FILE-IND  PIC X(1).
013300         88  END-OF-STRAIN-FILE          VALUE 'Y'.
013400     05  CONTINUE-PROCESSING-IND PIC X(1).
013500         88  CONTINUE-PROCESSING         VALUE 'Y'.
013600     05  SKIP-GROUP-IND          PIC X(1).
013700         88  SKIP-GROUP                  VALUE 'Y'.
013800         88  PROCESS-GROUP               VALUE 'N'.
013900     05  PAIR-FOUND-IND          PIC X(1).
014000         88  PAIR-FOUND                  VALUE 'Y'.
014100         88  NOT-PAIR-FOUND              VALUE 'N'.
014200     05  SGT-FOUND-IND           PIC X(1).
014300         88  SGT-FOUND                   VALUE 'Y'.
014400         88  SGT-NOT-FOUND               VALUE 'N'.
014500     05  SCAN-STARTED-IND        PIC X(1).
014600         88  SCAN-STARTED                VALUE 'Y'.
014700         88  SCAN-NOT-STARTED            VALUE 'N'.
014800*I-O READ ONLY DATA
014900     05  WS-KEYFILE-STATUS       PIC X(02).
015000         88  KEYFILE-IO-OK               VALUE '00'.
015100         88  KEYFILE-IO-EOF              VALUE '10'.
015200     05  WS-STRFILE-STATUS       PIC X(02).
015300         88  STRFILE-IO-OK               VALUE '00'.
015400         88  STRFILE-IO-EOF              VALUE '10'.
015500     05  WS-RESFILE-STATUS       PIC X(02).
015600         88  RESFILE-IO-OK               VALUE '00'.
015700     05  WS-LSTFILE-STATUS       PIC X(02).
015800         88  LSTFILE-IO-OK               VALUE '00'.
015900     05  FILLER                  PIC X(10).
016000 EJECT
016100*************************************************************************
016200*                V A R I A B L E   D A T A   A R E A S
016300*************************************************************************
016400 01  VARIABLE-WORK-AREA.
016500     05  WS-NCR-GROUPS-READ-CNTR PIC S9(05) COMP-3 VALUE 0.
016600     05  WS-NCR-QUALIFIED-CNTR   PIC S9(05) COMP-3 VALUE 0.
016700     05  WS-NCR-SKIPPED-CNTR     PIC S9(05) COMP-3 VALUE 0.
016800     05  WS-PK-SUB               PIC S9(05) COMP-3 VALUE 0.
016900     05  WS-CTL-SCAN-SUB         PIC S9(05) COMP-3 VALUE 0.
017000     05  WS-NON-SCAN-SUB         PIC S9(05) COMP-3 VALUE 0.
017100     05  WS-SUBCASE-SUB          PIC S9(05) COMP-3 VALUE 0.
017200     05  WS-SEARCH-ELEMENT-ID    PIC X(12).
017300     05  WS-DIFF-CTL-NON         PIC S9(7)V9(3) COMP-3.
017400     05  WS-ABS-DIFF-CN          PIC S9(7)V9(3) COMP-3.
017500     05  WS-MAX-ABS-DIFF         PIC S9(7)V9(3) COMP-3 VALUE 0.
017600     05  WS-WIN-SUBCASE          PIC 9(03) COMP-3 VALUE 0.
017700 01  WS-WINNING-PAIR.
017800     05  WS-WIN-CTL-ELEMENT      PIC X(12).
017900     05  WS-WIN-NON-ELEMENT      PIC X(12).
018000 01  WS-WINNING-PAIR-KEY REDEFINES WS-WINNING-PAIR
018100                                 PIC X(24).
018200 01  WS-WINNING-STRAINS.
018300     05  WS-WIN-CTL-STRAIN       PIC S9(7)V9(3) COMP-3 VALUE 0.
018400     05  WS-WIN-NON-STRAIN       PIC S9(7)V9(3) COMP-3 VALUE 0.
018500 01  WS-WIN-TABLE-IDX-PAIR.
018600     05  WS-QCTL-WIN-TABLE-IDX   PIC 9(04) COMP VALUE 0.
018700     05  WS-QNON-WIN-TABLE-IDX   PIC 9(04) COMP VALUE 0.
018800 01  WS-WIN-TABLE-IDX-BYTES REDEFINES WS-WIN-TABLE-IDX-PAIR.
018900     05  WS-WIN-IDX-CHAR OCCURS 4 TIMES
019000                                 PIC X.
019100 01  WS-ELEMENT-MAX-SCAN.
019200     05  WS-SCAN-MAX-VALUE       PIC S9(7)V9(3) COMP-3 VALUE 0.
019300     05  WS-SCAN-MAX-SUBCASE     PIC 9(03) COMP-3 VALUE 0.
019400     05  WS-CTL-MAX-STRAIN       PIC S9(7)V9(3) COMP-3 VALUE 0.
019500     05  WS-CTL-MAX-SUBCASE      PIC 9(03) COMP-3 VALUE 0.
019600     05  WS-NON-MAX-STRAIN       PIC S9(7)V9(3) COMP-3 VALUE 0.
019700     05  WS-NON-MAX-SUBCASE      PIC 9(03) COMP-3 VALUE 0.
019800     05  FILLER                  PIC X(10).
019900 EJECT
020000*************************************************************************
020100*                    LAST KEY-FILE RECORD READ
020200*************************************************************************
020300 01  WS-LAST-KEY-READ.
020400     05  WS-LK-NCR-ID            PIC X(12).
020500     05  WS-LK-ELEMENT-ID        PIC X(12).
020600     05  WS-LK-CONTROL           PIC X.
020700     05  FILLER                  PIC X(10).
020800 EJECT
020900*************************************************************************
021000*    ONE NCR GROUP'S CONTROL / NON-CONTROL ELEMENT IDS, AS
021100*    COLLECTED FROM THE KEY FILE - 200 OF EACH IS MORE THAN THE
021200*    LARGEST ASSEMBLY ON RECORD - SEE TICKET STR-0079.
021300*************************************************************************
021400 01  WS-NCR-GROUP-DATA.
021500     05  WS-GROUP-NCR-ID         PIC X(12).
021600     05  WS-CTL-COUNT            PIC S9(05) COMP-3 VALUE 0.
021700     05  WS-CTL-ELEMENT OCCURS 200 TIMES
021800                                 PIC X(12).
021900     05  WS-NON-COUNT            PIC S9(05) COMP-3 VALUE 0.
022000     05  WS-NON-ELEMENT OCCURS 200 TIMES
022100                                 PIC X(12).
022200     05  FILLER                  PIC X(10).
022300 EJECT
022400*************************************************************************
022500*    THE SUBSET OF THE ABOVE GROUP THAT WAS ACTUALLY FOUND IN
022600*    THE STRAIN TABLE, WITH ITS TABLE ROW SAVED SO THE MAX-DIFF
022700*    AND MAX-STRAIN PASSES NEVER SEARCH THE TABLE TWICE FOR THE
022800*    SAME ELEMENT (TICKET STR-0031).
022900*************************************************************************
023000 01  WS-QUALIFIED-ELEMENTS.
023100     05  WS-QCTL-COUNT           PIC S9(05) COMP-3 VALUE 0.
023200     05  WS-QCTL-ELEMENT OCCURS 200 TIMES
023300                                 PIC X(12).
023400     05  WS-QCTL-TABLE-IDX OCCURS 200 TIMES
023500                                 PIC 9(04) COMP.
023600     05  WS-QNON-COUNT           PIC S9(05) COMP-3 VALUE 0.
023700     05  WS-QNON-ELEMENT OCCURS 200 TIMES
023800                                 PIC X(12).
023900     05  WS-QNON-TABLE-IDX OCCURS 200 TIMES
024000                                 PIC 9(04) COMP.
024100     05  FILLER                  PIC X(10).
024200 EJECT
024300*************************************************************************
024400*    SG-STRAIN-TABLE - THE ENTIRE STRAIN-TABLE FILE, LOADED ONCE
024500*    IN 1200-LOAD-STRAIN-TABLE, SORTED ASCENDING BY ELEMENT ID ON
024600*    THE INPUT FILE (SEE SGRECSTR), SEARCHED WITH SEARCH ALL.
024700*************************************************************************
024800 01  SG-STRAIN-TABLE.
024900     05  SG-STRAIN-COUNT         PIC S9(05) COMP-3 VALUE 0.
025000     05  SGT-ENTRY OCCURS 1 TO 2000 TIMES
025100                 DEPENDING ON SG-STRAIN-COUNT
025200                 ASCENDING KEY IS SGT-ELEMENT-ID
025300                 INDEXED BY SGT-IDX SGT-IDX1 SGT-IDX2.
025400         10  SGT-ELEMENT-ID      PIC X(12).
025500         10  SGT-SUBCASE-COUNT   PIC 9(03) COMP-3.
025600         10  SGT-SUB-ENTRY OCCURS 50 TIMES.
025700             15  SGT-SUB-FLAG    PIC X.
025800                 88  SGT-SUB-PRESENT     VALUE 'Y'.
025900             15  SGT-SUB-VALUE   PIC S9(7)V9(3) COMP-3.
026000     05  FILLER                  PIC X(08).
026100 EJECT
026200*************************************************************************
026300*                    EDITED LISTING PRINT LINES
026400*************************************************************************
026500 01  PRINT-LISTING-HEADING.
026600     05  FILLER                  PIC X(64) VALUE
026700         'NCR ID       CTL ELEMENT  NON ELEMENT  SUB   CTL STRN'.
026800     05  FILLER                  PIC X(36) VALUE
026900         '   NON STRN   MAX ABS DIFF'.
027000 01  PRINT-LISTING-DETAIL.
027100     05  PL-NCR-ID               PIC X(13).
027200     05  PL-CTL-ELEMENT          PIC X(13).
027300     05  PL-NON-ELEMENT          PIC X(13).
027400     05  PL-SUBCASE              PIC ZZ9.
027500     05  FILLER                  PIC X(3) VALUE SPACES.
027600     05  PL-CTL-STRAIN           PIC -ZZZZ9.999.
027700     05  FILLER                  PIC X(3) VALUE SPACES.
027800     05  PL-NON-STRAIN           PIC -ZZZZ9.999.
027900     05  FILLER                  PIC X(3) VALUE SPACES.
028000     05  PL-MAX-ABS-DIFF         PIC ZZZZZ9.999.
028100     05  FILLER                  PIC X(15) VALUE SPACES.
028200 01  PRINT-LISTING-TRAILER.
028300     05  FILLER                  PIC X(24) VALUE
028400         'TOTAL QUALIFYING NCRS: '.
028500     05  PL-QUALIFIED-COUNT      PIC ZZZZ9.
028600     05  FILLER                  PIC X(71) VALUE SPACES.
028700 01  FILLER PIC X(32)
028800     VALUE 'SGTHRSET WORKING STORAGE ENDS  '.
028900 EJECT
029000 PROCEDURE DIVISION.
029100*************************************************************************
029200*                        MAINLINE LOGIC
029300*************************************************************************
029400 0000-CONTROL-PROCESS.
029500     PERFORM 1000-INITIALIZATION
029600         THRU 1099-INITIALIZATION-EXIT.
029700     PERFORM 1100-OPEN-FILES
029800         THRU 1199-OPEN-FILES-EXIT.
029900     PERFORM 1200-LOAD-STRAIN-TABLE
030000         THRU 1299-LOAD-STRAIN-TABLE-EXIT.
030100     PERFORM 2100-READ-KEY
030200         THRU 2199-READ-KEY-EXIT.
030300     PERFORM 2000-MAIN-PROCESS
030400         THRU 2099-MAIN-PROCESS-EXIT
030500         UNTIL END-OF-KEY-FILE.
030600     PERFORM 3000-TERMINATION
030700         THRU 3099-TERMINATION-EXIT.
030800     PERFORM EOJ9000-CLOSE-FILES
030900         THRU EOJ9999-EXIT.
031000     GOBACK.
031100 EJECT
031200*************************************************************************
031300*                         INITIALIZATION
031400*************************************************************************
031500 1000-INITIALIZATION.
031600     INITIALIZE VARIABLE-WORK-AREA.
031700     INITIALIZE SG-STRAIN-TABLE.
031800     SET CONTINUE-PROCESSING TO TRUE.
031900 1099-INITIALIZATION-EXIT.
032000     EXIT.
032100 EJECT
032200*************************************************************************
032300*                         OPEN ALL FILES
032400*************************************************************************
032500 1100-OPEN-FILES.
032600     OPEN INPUT KEY-FILE.
032700     IF NOT KEYFILE-IO-OK
032800         DISPLAY 'OPEN KEYFILE FAILED - STATUS ' WS-KEYFILE-STATUS
032900         GO TO EOJ9900-ABEND
033000     END-IF.
033100     OPEN INPUT STRAIN-TABLE-FILE.
033200     IF NOT STRFILE-IO-OK
033300         DISPLAY 'OPEN STRFILE FAILED - STATUS ' WS-STRFILE-STATUS
033400         GO TO EOJ9900-ABEND
033500     END-IF.
033600     OPEN OUTPUT RESULT-FILE.
033700     IF NOT RESFILE-IO-OK
033800         DISPLAY 'OPEN RESFILE FAILED - STATUS ' WS-RESFILE-STATUS
033900         GO TO EOJ9900-ABEND
034000     END-IF.
034100     OPEN OUTPUT LISTING-FILE.
034200     IF NOT LSTFILE-IO-OK
034300         DISPLAY 'OPEN LSTFILE FAILED - STATUS ' WS-LSTFILE-STATUS
034400         GO TO EOJ9900-ABEND
034500     END-IF.
034600     MOVE PRINT-LISTING-HEADING TO LISTING-REC.
034700     PERFORM 3010-WRITE-LISTING-LINE
034800         THRU 3019-WRITE-LISTING-LINE-EXIT.
034900 1199-OPEN-FILES-EXIT.
035000     EXIT.
035100 EJECT
035200*************************************************************************
035300*      LOAD THE FINITE-ELEMENT STRAIN TABLE - ONE PASS, WHOLE
035400*      FILE, IN THE ELEMENT-ID ORDER IT ARRIVES (ASCENDING).
035500*************************************************************************
035600 1200-LOAD-STRAIN-TABLE.
035700     PERFORM 1210-READ-STRAIN-RECORD
035800         THRU 1219-READ-STRAIN-RECORD-EXIT.
035900     PERFORM 1220-LOAD-ONE-ELEMENT
036000         THRU 1229-LOAD-ONE-ELEMENT-EXIT
036100         UNTIL END-OF-STRAIN-FILE.
036200 1299-LOAD-STRAIN-TABLE-EXIT.
036300     EXIT.
036400 EJECT
036500 1210-READ-STRAIN-RECORD.
036600     READ STRAIN-TABLE-FILE
036700         AT END
036800             SET END-OF-STRAIN-FILE TO TRUE
036900     END-READ.
037000     IF NOT STRFILE-IO-OK AND NOT STRFILE-IO-EOF
037100         DISPLAY 'READ ERROR ON STRFILE - STATUS ' WS-STRFILE-STATUS
037200         GO TO EOJ9900-ABEND
037300     END-IF.
037400 1219-READ-STRAIN-RECORD-EXIT.
037500     EXIT.
037600 EJECT
037700 1220-LOAD-ONE-ELEMENT.
037800     ADD 1 TO SG-STRAIN-COUNT.
037900     MOVE STR-ELEMENT-ID    TO SGT-ELEMENT-ID (SG-STRAIN-COUNT).
038000     MOVE STR-SUBCASE-COUNT TO SGT-SUBCASE-COUNT (SG-STRAIN-COUNT).
038100     MOVE 1 TO WS-SUBCASE-SUB.
038200     PERFORM 1230-LOAD-ONE-SUBCASE
038300         THRU 1239-LOAD-ONE-SUBCASE-EXIT
038400         UNTIL WS-SUBCASE-SUB > SG-MAX-SUBCASES.
038500     PERFORM 1210-READ-STRAIN-RECORD
038600         THRU 1219-READ-STRAIN-RECORD-EXIT.
038700 1229-LOAD-ONE-ELEMENT-EXIT.
038800     EXIT.
038900 EJECT
039000 1230-LOAD-ONE-SUBCASE.
039100     MOVE STR-SUB-FLAG (WS-SUBCASE-SUB)
039200         TO SGT-SUB-FLAG (SG-STRAIN-COUNT, WS-SUBCASE-SUB).
039300     COMPUTE SGT-SUB-VALUE (SG-STRAIN-COUNT, WS-SUBCASE-SUB) =
039400         STR-SUB-VALUE (WS-SUBCASE-SUB) * SG-SCALE-TO-MICRO.
039500     ADD 1 TO WS-SUBCASE-SUB.
039600 1239-LOAD-ONE-SUBCASE-EXIT.
039700     EXIT.
039800 EJECT
039900*************************************************************************
040000*                    READ NEXT KEY-FILE RECORD
040100*************************************************************************
040200 2100-READ-KEY.
040300     READ KEY-FILE
040400         AT END
040500             SET END-OF-KEY-FILE TO TRUE
040600         NOT AT END
040700             MOVE KEY-NCR-ID     TO WS-LK-NCR-ID
040800             MOVE KEY-ELEMENT-ID TO WS-LK-ELEMENT-ID
040900             MOVE KEY-CONTROL    TO WS-LK-CONTROL
041000     END-READ.
041100     IF NOT KEYFILE-IO-OK AND NOT KEYFILE-IO-EOF
041200         DISPLAY 'READ ERROR ON KEYFILE - STATUS ' WS-KEYFILE-STATUS
041300         GO TO EOJ9900-ABEND
041400     END-IF.
041500 2199-READ-KEY-EXIT.
041600     EXIT.
041700 EJECT
041800*************************************************************************
041900*           MAIN PROCESS - ONE NCR GROUP PER ITERATION
042000*************************************************************************
042100 2000-MAIN-PROCESS.
042200     PERFORM 2200-PROCESS-NCR-GROUP
042300         THRU 2299-PROCESS-NCR-GROUP-EXIT.
042400     PERFORM 2300-QUALIFY-GROUP
042500         THRU 2399-QUALIFY-GROUP-EXIT.
042600     IF PROCESS-GROUP
042700         PERFORM 2400-FIND-MAX-DIFF-PAIR
042800             THRU 2499-FIND-MAX-DIFF-PAIR-EXIT
042900         IF PAIR-FOUND
043000             PERFORM 2500-FIND-ELEMENT-MAX
043100                 THRU 2599-FIND-ELEMENT-MAX-EXIT
043200             PERFORM 2600-WRITE-RESULT
043300                 THRU 2699-WRITE-RESULT-EXIT
043400         END-IF
043500     END-IF.
043600 2099-MAIN-PROCESS-EXIT.
043700     EXIT.
043800 EJECT
043900*************************************************************************
044000*      COLLECT ONE NCR GROUP - CONTROL BREAK ON KEY-NCR-ID
044100*************************************************************************
044200 2200-PROCESS-NCR-GROUP.
044300     ADD 1 TO WS-NCR-GROUPS-READ-CNTR.
044400     MOVE WS-LK-NCR-ID TO WS-GROUP-NCR-ID.
044500     MOVE 0 TO WS-CTL-COUNT.
044600     MOVE 0 TO WS-NON-COUNT.
044700     PERFORM 2210-COLLECT-ONE-KEY
044800         THRU 2219-COLLECT-ONE-KEY-EXIT
044900         UNTIL END-OF-KEY-FILE
045000             OR WS-LK-NCR-ID NOT = WS-GROUP-NCR-ID.
045100 2299-PROCESS-NCR-GROUP-EXIT.
045200     EXIT.
045300 EJECT
045400 2210-COLLECT-ONE-KEY.
045500     IF WS-LK-CONTROL = 'T'
045600         ADD 1 TO WS-CTL-COUNT
045700         MOVE WS-LK-ELEMENT-ID TO WS-CTL-ELEMENT (WS-CTL-COUNT)
045800     ELSE
045900         ADD 1 TO WS-NON-COUNT
046000         MOVE WS-LK-ELEMENT-ID TO WS-NON-ELEMENT (WS-NON-COUNT)
046100     END-IF.
046200     PERFORM 2100-READ-KEY
046300         THRU 2199-READ-KEY-EXIT.
046400 2219-COLLECT-ONE-KEY-EXIT.
046500     EXIT.
046600 EJECT
046700*************************************************************************
046800*      QUALIFY THE GROUP - BOTH SIDES MUST BE PRESENT AND AT
046900*      LEAST ONE ELEMENT OF EACH SIDE MUST BE FOUND IN THE
047000*      STRAIN TABLE, ELSE THE GROUP PRODUCES NO OUTPUT RECORD.
047100*************************************************************************
047200 2300-QUALIFY-GROUP.
047300     MOVE 0 TO WS-QCTL-COUNT.
047400     MOVE 0 TO WS-QNON-COUNT.
047500     IF WS-CTL-COUNT = 0 OR WS-NON-COUNT = 0
047600         SET SKIP-GROUP TO TRUE
047700     ELSE
047800         MOVE 1 TO WS-PK-SUB
047900         PERFORM 2310-QUALIFY-ONE-CTL
048000             THRU 2319-QUALIFY-ONE-CTL-EXIT
048100             UNTIL WS-PK-SUB > WS-CTL-COUNT
048200         MOVE 1 TO WS-PK-SUB
048300         PERFORM 2320-QUALIFY-ONE-NON
048400             THRU 2329-QUALIFY-ONE-NON-EXIT
048500             UNTIL WS-PK-SUB > WS-NON-COUNT
048600         IF WS-QCTL-COUNT = 0 OR WS-QNON-COUNT = 0
048700             SET SKIP-GROUP TO TRUE
048800         ELSE
048900             SET PROCESS-GROUP TO TRUE
049000         END-IF
049100     END-IF.
049200     IF SKIP-GROUP
049300         ADD 1 TO WS-NCR-SKIPPED-CNTR
049400     END-IF.
049500 2399-QUALIFY-GROUP-EXIT.
049600     EXIT.
049700 EJECT
049800 2310-QUALIFY-ONE-CTL.
049900     MOVE WS-CTL-ELEMENT (WS-PK-SUB) TO WS-SEARCH-ELEMENT-ID.
050000     SET SGT-NOT-FOUND TO TRUE.
050100     SEARCH ALL SGT-ENTRY
050200         AT END
050300             SET SGT-NOT-FOUND TO TRUE
050400         WHEN SGT-ELEMENT-ID (SGT-IDX) = WS-SEARCH-ELEMENT-ID
050500             SET SGT-FOUND TO TRUE
050600     END-SEARCH.
050700     IF SGT-FOUND
050800         ADD 1 TO WS-QCTL-COUNT
050900         MOVE WS-CTL-ELEMENT (WS-PK-SUB)
051000             TO WS-QCTL-ELEMENT (WS-QCTL-COUNT)
051100         SET WS-QCTL-TABLE-IDX (WS-QCTL-COUNT) TO SGT-IDX
051200     END-IF.
051300     ADD 1 TO WS-PK-SUB.
051400 2319-QUALIFY-ONE-CTL-EXIT.
051500     EXIT.
051600 EJECT
051700 2320-QUALIFY-ONE-NON.
051800     MOVE WS-NON-ELEMENT (WS-PK-SUB) TO WS-SEARCH-ELEMENT-ID.
051900     SET SGT-NOT-FOUND TO TRUE.
052000     SEARCH ALL SGT-ENTRY
052100         AT END
052200             SET SGT-NOT-FOUND TO TRUE
052300         WHEN SGT-ELEMENT-ID (SGT-IDX) = WS-SEARCH-ELEMENT-ID
052400             SET SGT-FOUND TO TRUE
052500     END-SEARCH.
052600     IF SGT-FOUND
052700         ADD 1 TO WS-QNON-COUNT
052800         MOVE WS-NON-ELEMENT (WS-PK-SUB)
052900             TO WS-QNON-ELEMENT (WS-QNON-COUNT)
053000         SET WS-QNON-TABLE-IDX (WS-QNON-COUNT) TO SGT-IDX
053100     END-IF.
053200     ADD 1 TO WS-PK-SUB.
053300 2329-QUALIFY-ONE-NON-EXIT.
053400     EXIT.
053500 EJECT
053600*************************************************************************
053700*      FIND THE PAIR OF MAXIMUM |DIFF| - SUBCASE-MAJOR, THEN
053800*      CONTROL ELEMENT, THEN NON-CONTROL ELEMENT ORDER, SO A
053900*      TIE KEEPS THE FIRST ONE THE NESTED SCAN ENCOUNTERS.
054000*************************************************************************
054100 2400-FIND-MAX-DIFF-PAIR.
054200     SET NOT-PAIR-FOUND TO TRUE.
054300     MOVE 0 TO WS-MAX-ABS-DIFF.
054400     MOVE 1 TO WS-SUBCASE-SUB.
054500     PERFORM 2410-SCAN-SUBCASE
054600         THRU 2419-SCAN-SUBCASE-EXIT
054700         UNTIL WS-SUBCASE-SUB > SG-MAX-SUBCASES.
054800 2499-FIND-MAX-DIFF-PAIR-EXIT.
054900     EXIT.
055000 EJECT
055100 2410-SCAN-SUBCASE.
055200     MOVE 1 TO WS-CTL-SCAN-SUB.
055300     PERFORM 2420-SCAN-CTL-ELEMENT
055400         THRU 2429-SCAN-CTL-ELEMENT-EXIT
055500         UNTIL WS-CTL-SCAN-SUB > WS-QCTL-COUNT.
055600     ADD 1 TO WS-SUBCASE-SUB.
055700 2419-SCAN-SUBCASE-EXIT.
055800     EXIT.
055900 EJECT
056000 2420-SCAN-CTL-ELEMENT.
056100     MOVE 1 TO WS-NON-SCAN-SUB.
056200     PERFORM 2430-SCAN-NON-ELEMENT
056300         THRU 2439-SCAN-NON-ELEMENT-EXIT
056400         UNTIL WS-NON-SCAN-SUB > WS-QNON-COUNT.
056500     ADD 1 TO WS-CTL-SCAN-SUB.
056600 2429-SCAN-CTL-ELEMENT-EXIT.
056700     EXIT.
056800 EJECT
056900 2430-SCAN-NON-ELEMENT.
057000     SET SGT-IDX1 TO WS-QCTL-TABLE-IDX (WS-CTL-SCAN-SUB).
057100     SET SGT-IDX2 TO WS-QNON-TABLE-IDX (WS-NON-SCAN-SUB).
057200     IF SGT-SUB-FLAG (SGT-IDX1, WS-SUBCASE-SUB) = 'Y'
057300         AND SGT-SUB-FLAG (SGT-IDX2, WS-SUBCASE-SUB) = 'Y'
057400         COMPUTE WS-DIFF-CTL-NON =
057500             SGT-SUB-VALUE (SGT-IDX1, WS-SUBCASE-SUB) -
057600             SGT-SUB-VALUE (SGT-IDX2, WS-SUBCASE-SUB)
057700         PERFORM 2440-TAKE-DIFF-ABSOLUTE-VALUE
057800             THRU 2449-TAKE-DIFF-ABSOLUTE-VALUE-EXIT
057900         IF NOT-PAIR-FOUND OR WS-ABS-DIFF-CN > WS-MAX-ABS-DIFF
058000             MOVE WS-ABS-DIFF-CN TO WS-MAX-ABS-DIFF
058100             MOVE WS-SUBCASE-SUB TO WS-WIN-SUBCASE
058200             MOVE WS-QCTL-ELEMENT (WS-CTL-SCAN-SUB)
058300                 TO WS-WIN-CTL-ELEMENT
058400             MOVE WS-QNON-ELEMENT (WS-NON-SCAN-SUB)
058500                 TO WS-WIN-NON-ELEMENT
058600             MOVE SGT-SUB-VALUE (SGT-IDX1, WS-SUBCASE-SUB)
058700                 TO WS-WIN-CTL-STRAIN
058800             MOVE SGT-SUB-VALUE (SGT-IDX2, WS-SUBCASE-SUB)
058900                 TO WS-WIN-NON-STRAIN
059000             SET WS-QCTL-WIN-TABLE-IDX TO SGT-IDX1
059100             SET WS-QNON-WIN-TABLE-IDX TO SGT-IDX2
059200             SET PAIR-FOUND TO TRUE
059300         END-IF
059400     END-IF.
059500     ADD 1 TO WS-NON-SCAN-SUB.
059600 2439-SCAN-NON-ELEMENT-EXIT.
059700     EXIT.
059800 EJECT
059900 2440-TAKE-DIFF-ABSOLUTE-VALUE.
060000     IF WS-DIFF-CTL-NON < 0
060100         COMPUTE WS-ABS-DIFF-CN = 0 - WS-DIFF-CTL-NON
060200     ELSE
060300         MOVE WS-DIFF-CTL-NON TO WS-ABS-DIFF-CN
060400     END-IF.
060500 2449-TAKE-DIFF-ABSOLUTE-VALUE-EXIT.
060600     EXIT.
060700 EJECT
060800*************************************************************************
060900*      FOR THE WINNING PAIR, SCAN EACH ELEMENT'S OWN ROW FOR
061000*      ITS MAXIMUM STRAIN AND THE SUBCASE WHERE IT OCCURS.
061100*************************************************************************
061200 2500-FIND-ELEMENT-MAX.
061300     SET SGT-IDX1 TO WS-QCTL-WIN-TABLE-IDX.
061400     PERFORM 2510-SCAN-ELEMENT-ROW
061500         THRU 2519-SCAN-ELEMENT-ROW-EXIT.
061600     MOVE WS-SCAN-MAX-VALUE   TO WS-CTL-MAX-STRAIN.
061700     MOVE WS-SCAN-MAX-SUBCASE TO WS-CTL-MAX-SUBCASE.
061800     SET SGT-IDX1 TO WS-QNON-WIN-TABLE-IDX.
061900     PERFORM 2510-SCAN-ELEMENT-ROW
062000         THRU 2519-SCAN-ELEMENT-ROW-EXIT.
062100     MOVE WS-SCAN-MAX-VALUE   TO WS-NON-MAX-STRAIN.
062200     MOVE WS-SCAN-MAX-SUBCASE TO WS-NON-MAX-SUBCASE.
062300 2599-FIND-ELEMENT-MAX-EXIT.
062400     EXIT.
062500 EJECT
062600 2510-SCAN-ELEMENT-ROW.
062700     MOVE 1 TO WS-SUBCASE-SUB.
062800     MOVE 0 TO WS-SCAN-MAX-VALUE.
062900     MOVE 0 TO WS-SCAN-MAX-SUBCASE.
063000     SET SCAN-NOT-STARTED TO TRUE.
063100     PERFORM 2520-SCAN-ONE-SUBCASE
063200         THRU 2529-SCAN-ONE-SUBCASE-EXIT
063300         UNTIL WS-SUBCASE-SUB > SG-MAX-SUBCASES.
063400 2519-SCAN-ELEMENT-ROW-EXIT.
063500     EXIT.
063600 EJECT
063700 2520-SCAN-ONE-SUBCASE.
063800     IF SGT-SUB-FLAG (SGT-IDX1, WS-SUBCASE-SUB) = 'Y'
063900         IF SCAN-NOT-STARTED
064000             MOVE SGT-SUB-VALUE (SGT-IDX1, WS-SUBCASE-SUB)
064100                 TO WS-SCAN-MAX-VALUE
064200             MOVE WS-SUBCASE-SUB TO WS-SCAN-MAX-SUBCASE
064300             SET SCAN-STARTED TO TRUE
064400         ELSE
064500             IF SGT-SUB-VALUE (SGT-IDX1, WS-SUBCASE-SUB)
064600                     > WS-SCAN-MAX-VALUE
064700                 MOVE SGT-SUB-VALUE (SGT-IDX1, WS-SUBCASE-SUB)
064800                     TO WS-SCAN-MAX-VALUE
064900                 MOVE WS-SUBCASE-SUB TO WS-SCAN-MAX-SUBCASE
065000             END-IF
065100         END-IF
065200     END-IF.
065300     ADD 1 TO WS-SUBCASE-SUB.
065400 2529-SCAN-ONE-SUBCASE-EXIT.
065500     EXIT.
065600 EJECT
065700*************************************************************************
065800*      WRITE THE RESULT RECORD AND ITS LISTING LINE
065900*************************************************************************
066000 2600-WRITE-RESULT.
066100     ADD 1 TO WS-NCR-QUALIFIED-CNTR.
066200     MOVE WS-GROUP-NCR-ID     TO RES-NCR-ID.
066300     MOVE WS-WIN-CTL-ELEMENT  TO RES-CTL-ELEMENT.
066400     MOVE WS-WIN-NON-ELEMENT  TO RES-NON-ELEMENT.
066500     MOVE WS-WIN-SUBCASE      TO RES-MAXDIFF-SUBCASE.
066600     MOVE WS-WIN-CTL-STRAIN   TO RES-CTL-STRAIN.
066700     MOVE WS-WIN-NON-STRAIN   TO RES-NON-STRAIN.
066800     MOVE WS-MAX-ABS-DIFF     TO RES-MAX-ABS-DIFF.
066900     MOVE WS-CTL-MAX-STRAIN   TO RES-CTL-MAX-STRAIN.
067000     MOVE WS-CTL-MAX-SUBCASE  TO RES-CTL-MAX-SUBCASE.
067100     MOVE WS-NON-MAX-STRAIN   TO RES-NON-MAX-STRAIN.
067200     MOVE WS-NON-MAX-SUBCASE  TO RES-NON-MAX-SUBCASE.
067300     WRITE RESULT-REC.
067400     IF NOT RESFILE-IO-OK
067500         DISPLAY 'WRITE ERROR ON RESFILE - STATUS '
067600                 WS-RESFILE-STATUS
067700         GO TO EOJ9900-ABEND
067800     END-IF.
067900     MOVE SPACES TO PRINT-LISTING-DETAIL.
068000     MOVE WS-GROUP-NCR-ID     TO PL-NCR-ID.
068100     MOVE WS-WIN-CTL-ELEMENT  TO PL-CTL-ELEMENT.
068200     MOVE WS-WIN-NON-ELEMENT  TO PL-NON-ELEMENT.
068300     MOVE WS-WIN-SUBCASE      TO PL-SUBCASE.
068400     MOVE WS-WIN-CTL-STRAIN   TO PL-CTL-STRAIN.
068500     MOVE WS-WIN-NON-STRAIN   TO PL-NON-STRAIN.
068600     MOVE WS-MAX-ABS-DIFF     TO PL-MAX-ABS-DIFF.
068700     MOVE PRINT-LISTING-DETAIL TO LISTING-REC.
068800     PERFORM 3010-WRITE-LISTING-LINE
068900         THRU 3019-WRITE-LISTING-LINE-EXIT.
069000 2699-WRITE-RESULT-EXIT.
069100     EXIT.
069200 EJECT
069300*************************************************************************
069400*                        TERMINATION
069500*************************************************************************
069600 3000-TERMINATION.
069700     MOVE SPACES TO PRINT-LISTING-TRAILER.
069800     MOVE WS-NCR-QUALIFIED-CNTR TO PL-QUALIFIED-COUNT.
069900     MOVE PRINT-LISTING-TRAILER TO LISTING-REC.
070000     PERFORM 3010-WRITE-LISTING-LINE
070100         THRU 3019-WRITE-LISTING-LINE-EXIT.
070200     DISPLAY 'SGTHRSET PROCESSING COMPLETE'.
070300     DISPLAY 'NCR GROUPS READ:      ' WS-NCR-GROUPS-READ-CNTR.
070400     DISPLAY 'NCR GROUPS QUALIFIED: ' WS-NCR-QUALIFIED-CNTR.
070500     DISPLAY 'NCR GROUPS SKIPPED:   ' WS-NCR-SKIPPED-CNTR.
070600 3099-TERMINATION-EXIT.
070700     EXIT.
070800 EJECT
070900 3010-WRITE-LISTING-LINE.
071000     WRITE LISTING-REC.
071100     IF NOT LSTFILE-IO-OK
071200         DISPLAY 'WRITE ERROR ON LSTFILE - STATUS '
071300                 WS-LSTFILE-STATUS
071400         GO TO EOJ9900-ABEND
071500     END-IF.
071600 3019-WRITE-LISTING-LINE-EXIT.
071700     EXIT.
071800 EJECT
071900*************************************************************************
072000*                        CLOSE FILES
072100*************************************************************************
072200 EOJ9000-CLOSE-FILES.
072300     CLOSE KEY-FILE STRAIN-TABLE-FILE RESULT-FILE LISTING-FILE.
072400     GO TO EOJ9999-EXIT.
072500 EOJ9900-ABEND.
072600     DISPLAY 'PROGRAM ABENDING DUE TO ERROR - SGTHRSET'.
072700     CLOSE KEY-FILE STRAIN-TABLE-FILE RESULT-FILE LISTING-FILE.
072800     MOVE 16 TO RETURN-CODE.
072900     GOBACK.
073000 EOJ9999-EXIT.
073100     EXIT.
