000100********************************************************************
000200*    SGRECSTR  -  STRAIN-TABLE-RECORD - FINITE ELEMENT STRAINS    *
000300*    ONE RECORD PER ELEMENT, ONE ENTRY PER LOAD SUBCASE (MAX 50). *
000400*    SORTED BY STR-ELEMENT-ID.  INPUT TO SGTHRSET, LOADED TO A    *
000500*    TABLE FOR SEARCH ALL.                                       *
000600********************************************************************
000700*    90-04  RKANE   INITIAL VERSION                              *
000800*    93-09  TPARISI RAISED SUBCASE OCCURS FROM 40 TO 50          *
000900********************************************************************
001000  01  STRAIN-TABLE-RECORD.
001100      05  STR-ELEMENT-ID          PIC X(12).
001200      05  STR-SUBCASE-COUNT       PIC 9(03).
001300      05  STR-ENTRY OCCURS 50 TIMES.
001400          10  STR-SUB-FLAG        PIC X.
001500              88  STR-SUB-PRESENT         VALUE 'Y'.
001600              88  STR-SUB-ABSENT          VALUE 'N'.
001700          10  STR-SUB-VALUE       PIC S9(7)V9(3)
001800                                  SIGN IS TRAILING SEPARATE.
001900      05  FILLER                  PIC X(20).
