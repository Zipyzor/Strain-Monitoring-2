000100********************************************************************
000200*    SGRECMRG  -  MARGIN-RECORD - MINIMUM STRAIN MARGIN TABLE     *
000300*    ONE RECORD PER ROW, ONE ENTRY PER COLUMN (MAX 50).           *
000400*    INPUT TO SGMRGCNV.                                          *
000500********************************************************************
000600*    91-11  RKANE   INITIAL VERSION                              *
000700********************************************************************
000800  01  MARGIN-RECORD.
000900      05  MRG-ROW-ID              PIC X(24).
001000      05  MRG-COL-COUNT           PIC 9(03).
001100      05  MRG-ENTRY OCCURS 50 TIMES.
001200          10  MRG-FLAG            PIC X.
001300              88  MRG-VAL-PRESENT         VALUE 'Y'.
001400              88  MRG-VAL-ABSENT          VALUE 'N'.
001500          10  MRG-VALUE           PIC S9(5)V9(6)
001600                                  SIGN IS TRAILING SEPARATE.
001700      05  FILLER                  PIC X(20).
