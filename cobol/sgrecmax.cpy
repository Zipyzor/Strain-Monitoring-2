000100********************************************************************
000200*    SGRECMAX  -  STRAIN MONITORING SHOP-WIDE CONSTANTS            *
000300*    COPIED INTO WORKING-STORAGE OF EVERY STRAIN-MONITORING       *
000400*    BATCH PROGRAM.  DO NOT HARD-CODE THESE VALUES LOCALLY.       *
000500********************************************************************
000600*    89-01  RKANE   INITIAL VERSION FOR NCR STRAIN SUITE          *
000700*    91-11  RKANE   ADDED MARGIN FORMULA CONSTANTS FOR SGMRGCNV   *
000800*    94-03  TPARISI ADDED SG-NANO-PER-SEC FOR SLOPE CALCULATIONS  *
000850*    96-08  RKANE   ADDED SG-WINDOW-NANOS - FIXED 10-MIN WINDOW   *
000900********************************************************************
001000  01  SG-SYSTEM-CONSTANTS.
001100      05  SG-MAX-SUBCASES         PIC 9(03)      COMP-3
001200                                  VALUE 050.
001300      05  SG-THRESHOLD-STRAIN     PIC S9(5)V9(2) COMP-3
001400                                  VALUE +00274.00.
001500      05  SG-SCALE-TO-MICRO       PIC 9(7)       COMP
001600                                  VALUE 1000000.
001700      05  SG-NANO-PER-SEC         PIC 9(9)       COMP
001710                                  VALUE 1000000000.
001720      05  SG-WINDOW-NANOS         PIC 9(15)      COMP
001730                                  VALUE 600000000000.
001900      05  SG-MARGIN-CONST-A       PIC 9V9(5)     COMP-3
002000                                  VALUE 0.00227.
002100      05  SG-MARGIN-CONST-B       PIC 9V9(1)     COMP-3
002200                                  VALUE 1.9.
002300      05  SG-CONTROL-FLAG-VALUE   PIC X          VALUE 'T'.
002400      05  SG-NONCTL-FLAG-VALUE    PIC X          VALUE 'F'.
002500      05  SG-PRESENT-FLAG-VALUE   PIC X          VALUE 'Y'.
002600      05  SG-ABSENT-FLAG-VALUE    PIC X          VALUE 'N'.
002700      05  FILLER                  PIC X(40)      VALUE SPACES.
