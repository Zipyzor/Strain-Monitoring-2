000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SGRPTBLD.
000300 AUTHOR.        T PARISI.
000400 INSTALLATION.  STRUCTURES LAB - INSTRUMENTATION GROUP.
000500 DATE-WRITTEN.  06/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL NCR DISPOSITION DATA.
000800*************************************************************************
000900*
001000*A    ABSTRACT..
001100*  SGRPTBLD IS THE BATCH REPORT GENERATOR FOR ONE RECORDED NCR/
001200*  CONTROL STRAIN SESSION.  IT READS THE SAME SAMPLE FILE SGDVMON
001300*  MONITORS AND, OVER THE WHOLE SESSION RATHER THAN WINDOW BY
001400*  WINDOW, COMPUTES PER-CHANNEL PEAK/MINIMUM/MEAN, THE PEAK
001500*  ABSOLUTE DIVERGENCE AND ITS TIMESTAMP, THE AVERAGE ABSOLUTE
001600*  DIVERGENCE BEFORE AND AFTER THE PEAK, AND THE MAXIMUM RATE OF
001700*  CHANGE (SLOPE) OF THE NCR CHANNEL.  RESULTS ARE PRINTED AS A
001800*  FORMATTED SUMMARY REPORT.
001900*
002000*J    JCL..
002100*
002200*//SGRPTBLD EXEC PGM=SGRPTBLD
002300*//STEPLIB  DD DISP=SHR,DSN=STRAIN.LOADLIB
002400*//SMPFILE  DD DISP=SHR,DSN=STRAIN.NCR.SAMPLE.DATA
002500*//RPTFILE  DD SYSOUT=*
002600*//SYSOUT   DD SYSOUT=*
002700*//*
002800*P    ENTRY PARAMETERS..
002900*     NONE.
003000*
003100*E    ERRORS DETECTED BY THIS ELEMENT..
003200*     I/O ERROR ON SMPFILE OR RPTFILE.
003300*
003400*C    ELEMENTS INVOKED BY THIS ELEMENT..
003500*     NONE.
003600*
003700*U    USER CONSTANTS AND TABLES REFERENCED..
003800*     SGRECMAX - SCALING CONSTANTS.
003900*     THIS RUN'S NCR/ELEMENT IDENTIFICATION IS CARRIED AS LOCAL
004000*     WORKING-STORAGE CONSTANTS (WS-REPORT-ID-CONSTANTS BELOW) -
004100*     THE SAMPLE FILE CARRIES NO NCR OR ELEMENT-ID FIELD.  THE
004200*     ON-LINE SYSTEM TOOK THESE FROM RUNTIME CONFIGURATION; THIS
004300*     BATCH JOB IS BUILT ONE NCR AT A TIME, SO THE VALUES ARE
004400*     HARD-CODED HERE PENDING A PARM-CARD ENHANCEMENT (STR-0088).
004500*
004600*************************************************************************
004700*                       CHANGE LOG
004800*************************************************************************
004900*91-06-14  TPARISI  INITIAL VERSION
005000*91-09-30  TPARISI  ADDED PRE/POST PEAK DIVERGENCE SPLIT
005100*92-01-22  TPARISI  SLOPE NOW MAXIMUM OF FORWARD DIFFERENCES,
005200*                   PER TICKET STR-0052 (CENTRAL DIFFERENCE
005300*                   DROPPED - TOO EXPENSIVE OVER A FULL SESSION)
005400*93-10-06  RKANE    SAMPLE TABLE RAISED TO 5000 ENTRIES
005500*95-01-30  TPARISI  ROUNDING CONFIRMED ROUND-HALF-UP THROUGHOUT
005600*96-11-04  RKANE    UNAVAILABLE-SIDE TEXT ADDED FOR EMPTY PRE/
005700*                   POST PEAK SPLIT PER TICKET STR-0081
005800*98-11-23  RKANE    Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED
005900*                   AND SIGNED OFF, NO CHANGE REQUIRED
006000*99-01-08  RKANE    Y2K RETEST - CONFIRMED
006100*01-06-14  TPARISI  SAMPLE COUNT NOW COMP-3 TO MATCH SHOP STANDARD
006200*04-02-18  TPARISI  TICKET STR-0088 - NCR/ELEMENT ID CONSTANTS
006300*                   MOVED TO WS-REPORT-ID-CONSTANTS, WERE INLINE
006400*************************************************************************
006500 EJECT
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS NUMERIC-STRAIN IS '0' THRU '9'
007100     UPSI-0 ON STR-UPSI-TRACE-ON
007200        OFF STR-UPSI-TRACE-OFF.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SAMPLE-FILE     ASSIGN TO SMPFILE
007600            FILE STATUS IS WS-SMPFILE-STATUS.
007700     SELECT REPORT-FILE     ASSIGN TO RPTFILE
007800            FILE STATUS IS WS-RPTFILE-STATUS.
007900 EJECT
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SAMPLE-FILE
008300     RECORDING MODE IS F
008400     BLOCK CONTAINS 0 RECORDS.
008500 COPY SGRECSMP.
008600 EJECT
008700 FD  REPORT-FILE
008800     RECORDING MODE IS F
008900     BLOCK CONTAINS 0 RECORDS.
009000 01  REPORT-REC               PIC X(100).
009100 EJECT
009200 WORKING-STORAGE SECTION.
009300 01  FILLER PIC X(32)
009400     VALUE 'SGRPTBLD WORKING STORAGE BEGINS'.
009500*************************************************************************
009600*    DATA AREAS
009700*************************************************************************
009800 COPY SGRECMAX.
009900 EJECT
010000*************************************************************************
010100*    READ ONLY CONSTANTS
010200*************************************************************************
010300 01  READ-ONLY-WORK-AREA.
010400     05  BINARY1                 COMP PIC S9(04) VALUE +1.
010500     05  WS-DUMMY                PIC X VALUE SPACE.
010600     05  MSG01-IO-ERROR          PIC X(19)
010700                                 VALUE 'I/O ERROR ON FILE -'.
010800     05  MSG01-IO-ERROR-BYTES REDEFINES MSG01-IO-ERROR.
010900         10  MSG01-IO-ERROR-CHAR OCCURS 19 TIMES
011000                                 PIC X.
011100*SWITCHES AREA
011200     05  END-OF-FILE-INDICATOR   PIC X(1).
011300         88  END-OF-FILE                 VALUE 'Y'.
011400     05  CONTINUE-PROCESSING-IND PIC X(1).
011500         88  CONTINUE-PROCESSING         VALUE 'Y'.
011600     05  MATCHED-SAMPLE-IND      PIC X(1).
011700         88  MATCHED-SAMPLE              VALUE 'Y'.
011800         88  UNMATCHED-SAMPLE            VALUE 'N'.
011900     05  NCR-STATS-STARTED-IND   PIC X(1).
012000         88  NCR-STATS-STARTED           VALUE 'Y'.
012100         88  NCR-STATS-NOT-STARTED       VALUE 'N'.
012200     05  CTL-STATS-STARTED-IND   PIC X(1).
012300         88  CTL-STATS-STARTED           VALUE 'Y'.
012400         88  CTL-STATS-NOT-STARTED       VALUE 'N'.
012500     05  PRE-PEAK-IND            PIC X(1).
012600         88  PRE-PEAK-AVAILABLE          VALUE 'Y'.
012700         88  PRE-PEAK-EMPTY              VALUE 'N'.
012800     05  POST-PEAK-IND           PIC X(1).
012900         88  POST-PEAK-AVAILABLE         VALUE 'Y'.
013000         88  POST-PEAK-EMPTY             VALUE 'N'.
013100*I-O READ ONLY DATA
013200     05  WS-SMPFILE-STATUS       PIC X(02).
013300         88  SMPFILE-IO-OK               VALUE '00'.
013400         88  SMPFILE-IO-EOF              VALUE '10'.
013500     05  WS-RPTFILE-STATUS       PIC X(02).
013600         88  RPTFILE-IO-OK               VALUE '00'.
013700     05  FILLER                  PIC X(10).
013800 EJECT
013900*************************************************************************
014000*    THIS RUN'S NCR / ELEMENT IDENTIFICATION - SEE ABSTRACT
014100*************************************************************************
014200 01  WS-REPORT-ID-CONSTANTS.
014300     05  WS-RUN-NCR-ID           PIC X(12) VALUE 'NCR-00427'.
014400     05  WS-NCR-ELEMENT-ID       PIC X(12) VALUE 'ELEM-NCR-01'.
014500     05  WS-NCR-ELEMENT-TYPE     PIC X(16) VALUE 'STRAIN GAUGE'.
014600     05  WS-CTL-ELEMENT-ID       PIC X(12) VALUE 'ELEM-CTL-01'.
014700     05  WS-CTL-ELEMENT-TYPE     PIC X(16) VALUE 'STRAIN GAUGE'.
014800     05  FILLER                  PIC X(10).
014900 EJECT
015000*************************************************************************
015100*                V A R I A B L E   D A T A   A R E A S
015200*************************************************************************
015300 01  VARIABLE-WORK-AREA.
015400     05  WS-RECS-READ-CNTR       PIC S9(09) COMP-3 VALUE 0.
015500     05  WS-RECS-MATCHED-CNTR    PIC S9(09) COMP-3 VALUE 0.
015600     05  WS-RECS-SKIPPED-CNTR    PIC S9(09) COMP-3 VALUE 0.
015700     05  WS-PK-SUB               PIC S9(05) COMP-3 VALUE 0.
015800     05  WS-DIFF                 PIC S9(7)V9(3) COMP-3.
015900     05  WS-ABS-DIFF             PIC S9(7)V9(3) COMP-3.
016000*PER-CHANNEL RUNNING STATISTICS
016100     05  WS-NCR-PEAK             PIC S9(7)V9(3) COMP-3 VALUE 0.
016200     05  WS-NCR-MIN              PIC S9(7)V9(3) COMP-3 VALUE 0.
016300     05  WS-NCR-SUM              PIC S9(9)V9(3) COMP-3 VALUE 0.
016400     05  WS-NCR-COUNT            PIC S9(07) COMP-3 VALUE 0.
016500     05  WS-NCR-MEAN             PIC S9(7)V9(2) COMP-3 VALUE 0.
016600     05  WS-CTL-PEAK             PIC S9(7)V9(3) COMP-3 VALUE 0.
016700     05  WS-CTL-MIN              PIC S9(7)V9(3) COMP-3 VALUE 0.
016800     05  WS-CTL-SUM              PIC S9(9)V9(3) COMP-3 VALUE 0.
016900     05  WS-CTL-COUNT            PIC S9(07) COMP-3 VALUE 0.
017000     05  WS-CTL-MEAN             PIC S9(7)V9(2) COMP-3 VALUE 0.
017100*PEAK ABSOLUTE DIVERGENCE
017200     05  WS-PEAK-DIFF            PIC S9(7)V9(3) COMP-3 VALUE 0.
017300     05  WS-PEAK-ABS-DIFF        PIC S9(7)V9(3) COMP-3 VALUE 0.
017400     05  WS-PEAK-TS              PIC 9(18) COMP VALUE 0.
017500     05  WS-PEAK-INDEX           PIC S9(05) COMP-3 VALUE 0.
017600*PRE-PEAK / POST-PEAK ABSOLUTE DIVERGENCE SPLIT
017700     05  WS-PRE-PEAK-SUM         PIC S9(9)V9(3) COMP-3 VALUE 0.
017800     05  WS-PRE-PEAK-COUNT       PIC S9(07) COMP-3 VALUE 0.
017900     05  WS-PRE-PEAK-AVG         PIC S9(7)V9(2) COMP-3 VALUE 0.
018000     05  WS-POST-PEAK-SUM        PIC S9(9)V9(3) COMP-3 VALUE 0.
018100     05  WS-POST-PEAK-COUNT      PIC S9(07) COMP-3 VALUE 0.
018200     05  WS-POST-PEAK-AVG        PIC S9(7)V9(2) COMP-3 VALUE 0.
018300*NCR CHANNEL MAXIMUM SLOPE (FORWARD DIFFERENCE)
018400     05  WS-BIG-RESULT           PIC S9(18) COMP-3 VALUE 0.
018500     05  WS-BIG-RESULT-BYTES REDEFINES WS-BIG-RESULT.
018600         10  WS-BIG-RESULT-CHAR  OCCURS 10 TIMES
018700                                 PIC X.
018800     05  WS-DELTA-SECONDS        PIC S9(9)V9(6) COMP-3 VALUE 0.
018900     05  WS-SLOPE                PIC S9(5)V9(4) COMP-3 VALUE 0.
019000     05  WS-ABS-SLOPE            PIC S9(5)V9(4) COMP-3 VALUE 0.
019100     05  WS-MAX-SLOPE            PIC S9(5)V9(4) COMP-3 VALUE 0.
019200     05  WS-MAX-SLOPE-TS         PIC 9(18) COMP VALUE 0.
019300     05  WS-MAX-SLOPE-TS-PARTS REDEFINES WS-MAX-SLOPE-TS.
019400         10  WS-MST-HIGH-ORDER   PIC 9(09).
019500         10  WS-MST-LOW-ORDER    PIC 9(09).
019600     05  FILLER                  PIC X(10).
019700 EJECT
019800*************************************************************************
019900*                    WORKING COPY OF LAST SAMPLE READ
020000*************************************************************************
020100 01  WS-LAST-SAMPLE-READ.
020200     05  WS-LS-TIMESTAMP         PIC 9(18).
020300     05  WS-LS-NCR-FLAG          PIC X.
020400     05  WS-LS-NCR-VALUE         PIC S9(7)V9(3) COMP-3.
020500     05  WS-LS-CTL-FLAG          PIC X.
020600     05  WS-LS-CTL-VALUE         PIC S9(7)V9(3) COMP-3.
020700     05  FILLER                  PIC X(10).
020800 EJECT
020900*************************************************************************
021000*    SG-SAMPLE-TABLE - ONE ENTRY PER MATCHED SAMPLE, LOADED IN
021100*    PASS ONE (2000-LOAD-SAMPLE-TABLE), SCANNED BY EVERY LATER
021200*    PASS.  5000 ENTRIES COVERS THE LONGEST RECORDED SESSION TO
021300*    DATE WITH ROOM TO SPARE - SEE TICKET STR-0075.
021400*************************************************************************
021500 01  SG-SAMPLE-TABLE.
021600     05  SG-SAMPLE-COUNT         PIC S9(05) COMP-3 VALUE 0.
021700     05  ST-ENTRY OCCURS 5000 TIMES
021800                 INDEXED BY ST-IDX.
021900         10  ST-TIMESTAMP        PIC 9(18) COMP.
022000         10  ST-NCR-VALUE        PIC S9(7)V9(3) COMP-3.
022100         10  ST-CTL-VALUE        PIC S9(7)V9(3) COMP-3.
022200         10  ST-DIFF             PIC S9(7)V9(3) COMP-3.
022300         10  ST-ABS-DIFF         PIC S9(7)V9(3) COMP-3.
022400     05  FILLER                  PIC X(08).
022500 EJECT
022600*************************************************************************
022700*                    EDITED REPORT PRINT LINES
022800*************************************************************************
022900 01  PRINT-TITLE-LINE.
023000     05  FILLER                  PIC X(28) VALUE
023100         'STRAIN MONITORING REPORT FOR NCR '.
023200     05  PL-TITLE-NCR-ID         PIC X(12).
023300     05  FILLER                  PIC X(60) VALUE SPACES.
023400 01  PRINT-DATA-START-LINE.
023500     05  FILLER                  PIC X(17) VALUE
023600         'DATA START TIME: '.
023700     05  PL-START-TS             PIC Z(17)9.
023800     05  FILLER                  PIC X(64) VALUE SPACES.
023900 01  PRINT-DATA-END-LINE.
024000     05  FILLER                  PIC X(17) VALUE
024100         'DATA END TIME:   '.
024200     05  PL-END-TS               PIC Z(17)9.
024300     05  FILLER                  PIC X(64) VALUE SPACES.
024400 01  PRINT-SUMMARY-HEADING       PIC X(100) VALUE
024500     'SUMMARY STATISTICS'.
024600 01  PRINT-NCR-BEAM-LINE.
024700     05  FILLER                  PIC X(19) VALUE
024800         'NCR BEAM (ELEMENT: '.
024900     05  PL-NCR-ELEMENT-ID       PIC X(12).
025000     05  FILLER                  PIC X(9) VALUE ')  TYPE: '.
025100     05  PL-NCR-ELEMENT-TYPE     PIC X(16).
025200     05  FILLER                  PIC X(44) VALUE SPACES.
025300 01  PRINT-NCR-STATS-LINE.
025400     05  FILLER                  PIC X(8) VALUE '  PEAK: '.
025500     05  PL-NCR-PEAK             PIC -ZZZZ9.99.
025600     05  FILLER                  PIC X(7) VALUE '  MIN: '.
025700     05  PL-NCR-MIN              PIC -ZZZZ9.99.
025800     05  FILLER                  PIC X(8) VALUE '  MEAN: '.
025900     05  PL-NCR-MEAN             PIC -ZZZZ9.99.
026000     05  FILLER                  PIC X(63) VALUE SPACES.
026100 01  PRINT-CTL-BEAM-LINE.
026200     05  FILLER                  PIC X(23) VALUE
026300         'CONTROL BEAM (ELEMENT: '.
026400     05  PL-CTL-ELEMENT-ID       PIC X(12).
026500     05  FILLER                  PIC X(9) VALUE ')  TYPE: '.
026600     05  PL-CTL-ELEMENT-TYPE     PIC X(16).
026700     05  FILLER                  PIC X(40) VALUE SPACES.
026800 01  PRINT-CTL-STATS-LINE.
026900     05  FILLER                  PIC X(8) VALUE '  PEAK: '.
027000     05  PL-CTL-PEAK             PIC -ZZZZ9.99.
027100     05  FILLER                  PIC X(7) VALUE '  MIN: '.
027200     05  PL-CTL-MIN              PIC -ZZZZ9.99.
027300     05  FILLER                  PIC X(8) VALUE '  MEAN: '.
027400     05  PL-CTL-MEAN             PIC -ZZZZ9.99.
027500     05  FILLER                  PIC X(63) VALUE SPACES.
027600 01  PRINT-PEAK-DIVERGENCE-LINE.
027700     05  FILLER                  PIC X(26) VALUE
027800         'PEAK ABSOLUTE DIVERGENCE: '.
027900     05  PL-PEAK-ABS-DIFF        PIC ZZZZZ9.99.
028000     05  FILLER                  PIC X(6) VALUE '   AT: '.
028100     05  PL-PEAK-TS              PIC Z(17)9.
028200     05  FILLER                  PIC X(43) VALUE SPACES.
028300 01  PRINT-PRE-PEAK-LINE.
028400     05  FILLER                  PIC X(32) VALUE
028500         'AVG ABS DIVERGENCE BEFORE PEAK: '.
028600     05  PL-PRE-PEAK-AVG         PIC ZZZZZ9.99.
028700     05  PL-PRE-PEAK-TEXT        PIC X(11).
028800     05  FILLER                  PIC X(46) VALUE SPACES.
028900 01  PRINT-POST-PEAK-LINE.
029000     05  FILLER                  PIC X(31) VALUE
029100         'AVG ABS DIVERGENCE AFTER PEAK: '.
029200     05  PL-POST-PEAK-AVG        PIC ZZZZZ9.99.
029300     05  PL-POST-PEAK-TEXT       PIC X(11).
029400     05  FILLER                  PIC X(47) VALUE SPACES.
029500 01  PRINT-SLOPE-LINE.
029600     05  FILLER                  PIC X(22) VALUE
029700         'MAXIMUM SLOPE (NCR): '.
029800     05  PL-MAX-SLOPE            PIC ZZZZ9.9999.
029900     05  FILLER                  PIC X(9) VALUE ' PER SEC '.
030000     05  FILLER                  PIC X(5) VALUE '  AT: '.
030100     05  PL-SLOPE-TS             PIC Z(17)9.
030200     05  FILLER                  PIC X(37) VALUE SPACES.
030300 01  FILLER PIC X(32)
030400     VALUE 'SGRPTBLD WORKING STORAGE ENDS  '.
030500 EJECT
030600 PROCEDURE DIVISION.
030700*************************************************************************
030800*                        MAINLINE LOGIC
030900*************************************************************************
031000 0000-CONTROL-PROCESS.
031100     PERFORM 1000-INITIALIZATION
031200         THRU 1099-INITIALIZATION-EXIT.
031300     PERFORM 1100-OPEN-FILES
031400         THRU 1199-OPEN-FILES-EXIT.
031500     PERFORM 2000-LOAD-SAMPLE-TABLE
031600         THRU 2099-LOAD-SAMPLE-TABLE-EXIT.
031700     PERFORM 2300-FIND-PEAK-DIVERGENCE
031800         THRU 2399-FIND-PEAK-DIVERGENCE-EXIT.
031900     PERFORM 2400-SPLIT-PRE-POST-PEAK
032000         THRU 2499-SPLIT-PRE-POST-PEAK-EXIT.
032100     PERFORM 2500-COMPUTE-MAX-SLOPE
032200         THRU 2599-COMPUTE-MAX-SLOPE-EXIT.
032300     PERFORM 2600-BUILD-REPORT-LINES
032400         THRU 2699-BUILD-REPORT-LINES-EXIT.
032500     PERFORM 3000-TERMINATION
032600         THRU 3099-TERMINATION-EXIT.
032700     PERFORM EOJ9000-CLOSE-FILES
032800         THRU EOJ9999-EXIT.
032900     GOBACK.
033000 EJECT
033100*************************************************************************
033200*                         INITIALIZATION
033300*************************************************************************
033400 1000-INITIALIZATION.
033500     INITIALIZE VARIABLE-WORK-AREA.
033600     INITIALIZE SG-SAMPLE-TABLE.
033700     SET CONTINUE-PROCESSING TO TRUE.
033800     SET NCR-STATS-NOT-STARTED TO TRUE.
033900     SET CTL-STATS-NOT-STARTED TO TRUE.
034000     MOVE SPACE TO END-OF-FILE-INDICATOR.
034100 1099-INITIALIZATION-EXIT.
034200     EXIT.
034300 EJECT
034400*************************************************************************
034500*                         OPEN ALL FILES
034600*************************************************************************
034700 1100-OPEN-FILES.
034800     OPEN INPUT SAMPLE-FILE.
034900     IF NOT SMPFILE-IO-OK
035000         DISPLAY 'OPEN SMPFILE FAILED - STATUS ' WS-SMPFILE-STATUS
035100         GO TO EOJ9900-ABEND
035200     END-IF.
035300     OPEN OUTPUT REPORT-FILE.
035400     IF NOT RPTFILE-IO-OK
035500         DISPLAY 'OPEN RPTFILE FAILED - STATUS ' WS-RPTFILE-STATUS
035600         GO TO EOJ9900-ABEND
035700     END-IF.
035800     PERFORM 2100-READ-NEXT-SAMPLE
035900         THRU 2199-READ-NEXT-SAMPLE-EXIT.
036000 1199-OPEN-FILES-EXIT.
036100     EXIT.
036200 EJECT
036300*************************************************************************
036400*      PASS ONE - LOAD SAMPLE TABLE AND ACCUMULATE CHANNEL STATS
036500*************************************************************************
036600 2000-LOAD-SAMPLE-TABLE.
036700     PERFORM 2200-ACCUMULATE-STATS
036800         THRU 2299-ACCUMULATE-STATS-EXIT
036900         UNTIL END-OF-FILE.
037000 2099-LOAD-SAMPLE-TABLE-EXIT.
037100     EXIT.
037200 EJECT
037300*************************************************************************
037400*                    READ NEXT SAMPLE RECORD
037500*************************************************************************
037600 2100-READ-NEXT-SAMPLE.
037700     READ SAMPLE-FILE
037800         AT END
037900             SET END-OF-FILE TO TRUE
038000         NOT AT END
038100             ADD 1 TO WS-RECS-READ-CNTR
038200             MOVE SMP-TIMESTAMP TO WS-LS-TIMESTAMP
038300             MOVE SMP-NCR-FLAG  TO WS-LS-NCR-FLAG
038400             MOVE SMP-NCR-VALUE TO WS-LS-NCR-VALUE
038500             MOVE SMP-CTL-FLAG  TO WS-LS-CTL-FLAG
038600             MOVE SMP-CTL-VALUE TO WS-LS-CTL-VALUE
038700     END-READ.
038800     IF NOT SMPFILE-IO-OK AND NOT SMPFILE-IO-EOF
038900         DISPLAY 'READ ERROR ON SMPFILE - STATUS ' WS-SMPFILE-STATUS
039000         GO TO EOJ9900-ABEND
039100     END-IF.
039200 2199-READ-NEXT-SAMPLE-EXIT.
039300     EXIT.
039400 EJECT
039500*************************************************************************
039600*    ACCUMULATE ONE SAMPLE - SKIP UNLESS BOTH CHANNELS PRESENT
039700*************************************************************************
039800 2200-ACCUMULATE-STATS.
039900     IF WS-LS-NCR-FLAG = 'Y' AND WS-LS-CTL-FLAG = 'Y'
040000         SET MATCHED-SAMPLE TO TRUE
040100         ADD 1 TO WS-RECS-MATCHED-CNTR
040200         ADD 1 TO SG-SAMPLE-COUNT
040300         MOVE WS-LS-TIMESTAMP TO ST-TIMESTAMP (SG-SAMPLE-COUNT)
040400         MOVE WS-LS-NCR-VALUE TO ST-NCR-VALUE (SG-SAMPLE-COUNT)
040500         MOVE WS-LS-CTL-VALUE TO ST-CTL-VALUE (SG-SAMPLE-COUNT)
040600         COMPUTE WS-DIFF = WS-LS-NCR-VALUE - WS-LS-CTL-VALUE
040700         PERFORM 2210-TAKE-ABSOLUTE-VALUE
040800             THRU 2219-TAKE-ABSOLUTE-VALUE-EXIT
040900         MOVE WS-DIFF     TO ST-DIFF (SG-SAMPLE-COUNT)
041000         MOVE WS-ABS-DIFF TO ST-ABS-DIFF (SG-SAMPLE-COUNT)
041100         PERFORM 2220-ACCUMULATE-NCR-STATS
041200             THRU 2229-ACCUMULATE-NCR-STATS-EXIT
041300         PERFORM 2230-ACCUMULATE-CTL-STATS
041400             THRU 2239-ACCUMULATE-CTL-STATS-EXIT
041500     ELSE
041600         SET UNMATCHED-SAMPLE TO TRUE
041700         ADD 1 TO WS-RECS-SKIPPED-CNTR
041800     END-IF.
041900     PERFORM 2100-READ-NEXT-SAMPLE
042000         THRU 2199-READ-NEXT-SAMPLE-EXIT.
042100 2299-ACCUMULATE-STATS-EXIT.
042200     EXIT.
042300 EJECT
042400*************************************************************************
042500*      ABSOLUTE VALUE OF SIGNED DIVERGENCE - NO ABS() INTRINSIC,
042600*      SHOP STANDARD IS THE SIGN-TEST FORM.
042700*************************************************************************
042800 2210-TAKE-ABSOLUTE-VALUE.
042900     IF WS-DIFF < 0
043000         COMPUTE WS-ABS-DIFF = 0 - WS-DIFF
043100     ELSE
043200         MOVE WS-DIFF TO WS-ABS-DIFF
043300     END-IF.
043400 2219-TAKE-ABSOLUTE-VALUE-EXIT.
043500     EXIT.
043600 EJECT
043700*************************************************************************
043800*      NCR CHANNEL RUNNING PEAK / MIN / SUM / COUNT
043900*************************************************************************
044000 2220-ACCUMULATE-NCR-STATS.
044100     IF NCR-STATS-NOT-STARTED
044200         MOVE WS-LS-NCR-VALUE TO WS-NCR-PEAK WS-NCR-MIN
044300         SET NCR-STATS-STARTED TO TRUE
044400     ELSE
044500         IF WS-LS-NCR-VALUE > WS-NCR-PEAK
044600             MOVE WS-LS-NCR-VALUE TO WS-NCR-PEAK
044700         END-IF
044800         IF WS-LS-NCR-VALUE < WS-NCR-MIN
044900             MOVE WS-LS-NCR-VALUE TO WS-NCR-MIN
045000         END-IF
045100     END-IF.
045200     ADD WS-LS-NCR-VALUE TO WS-NCR-SUM.
045300     ADD 1 TO WS-NCR-COUNT.
045400 2229-ACCUMULATE-NCR-STATS-EXIT.
045500     EXIT.
045600 EJECT
045700*************************************************************************
045800*      CONTROL CHANNEL RUNNING PEAK / MIN / SUM / COUNT
045900*************************************************************************
046000 2230-ACCUMULATE-CTL-STATS.
046100     IF CTL-STATS-NOT-STARTED
046200         MOVE WS-LS-CTL-VALUE TO WS-CTL-PEAK WS-CTL-MIN
046300         SET CTL-STATS-STARTED TO TRUE
046400     ELSE
046500         IF WS-LS-CTL-VALUE > WS-CTL-PEAK
046600             MOVE WS-LS-CTL-VALUE TO WS-CTL-PEAK
046700         END-IF
046800         IF WS-LS-CTL-VALUE < WS-CTL-MIN
046900             MOVE WS-LS-CTL-VALUE TO WS-CTL-MIN
047000         END-IF
047100     END-IF.
047200     ADD WS-LS-CTL-VALUE TO WS-CTL-SUM.
047300     ADD 1 TO WS-CTL-COUNT.
047400 2239-ACCUMULATE-CTL-STATS-EXIT.
047500     EXIT.
047600 EJECT
047700*************************************************************************
047800*      PASS TWO - FIND ROW OF MAXIMUM ABSOLUTE DIVERGENCE
047900*************************************************************************
048000 2300-FIND-PEAK-DIVERGENCE.
048100     MOVE 1 TO WS-PK-SUB.
048200     MOVE 0 TO WS-PEAK-ABS-DIFF WS-PEAK-DIFF WS-PEAK-TS
048300                  WS-PEAK-INDEX.
048400     PERFORM 2310-CHECK-ONE-ENTRY-FOR-PEAK
048500         THRU 2319-CHECK-ONE-ENTRY-FOR-PEAK-EXIT
048600         UNTIL WS-PK-SUB > SG-SAMPLE-COUNT.
048700 2399-FIND-PEAK-DIVERGENCE-EXIT.
048800     EXIT.
048900 EJECT
049000 2310-CHECK-ONE-ENTRY-FOR-PEAK.
049100     IF ST-ABS-DIFF (WS-PK-SUB) > WS-PEAK-ABS-DIFF
049200         MOVE ST-ABS-DIFF (WS-PK-SUB) TO WS-PEAK-ABS-DIFF
049300         MOVE ST-DIFF (WS-PK-SUB)     TO WS-PEAK-DIFF
049400         MOVE ST-TIMESTAMP (WS-PK-SUB) TO WS-PEAK-TS
049500         MOVE WS-PK-SUB TO WS-PEAK-INDEX
049600     END-IF.
049700     ADD 1 TO WS-PK-SUB.
049800 2319-CHECK-ONE-ENTRY-FOR-PEAK-EXIT.
049900     EXIT.
050000 EJECT
050100*************************************************************************
050200*      PASS THREE - MEAN ABSOLUTE DIVERGENCE STRICTLY BEFORE AND
050300*      STRICTLY AFTER THE PEAK ROW (PEAK ROW ITSELF EXCLUDED)
050400*************************************************************************
050500 2400-SPLIT-PRE-POST-PEAK.
050600     MOVE 1 TO WS-PK-SUB.
050700     MOVE 0 TO WS-PRE-PEAK-SUM WS-PRE-PEAK-COUNT.
050800     MOVE 0 TO WS-POST-PEAK-SUM WS-POST-PEAK-COUNT.
050900     PERFORM 2410-SPLIT-ONE-ENTRY
051000         THRU 2419-SPLIT-ONE-ENTRY-EXIT
051100         UNTIL WS-PK-SUB > SG-SAMPLE-COUNT.
051200     IF WS-PRE-PEAK-COUNT > 0
051300         COMPUTE WS-PRE-PEAK-AVG ROUNDED =
051400             WS-PRE-PEAK-SUM / WS-PRE-PEAK-COUNT
051500         SET PRE-PEAK-AVAILABLE TO TRUE
051600     ELSE
051700         MOVE 0 TO WS-PRE-PEAK-AVG
051800         SET PRE-PEAK-EMPTY TO TRUE
051900     END-IF.
052000     IF WS-POST-PEAK-COUNT > 0
052100         COMPUTE WS-POST-PEAK-AVG ROUNDED =
052200             WS-POST-PEAK-SUM / WS-POST-PEAK-COUNT
052300         SET POST-PEAK-AVAILABLE TO TRUE
052400     ELSE
052500         MOVE 0 TO WS-POST-PEAK-AVG
052600         SET POST-PEAK-EMPTY TO TRUE
052700     END-IF.
052800 2499-SPLIT-PRE-POST-PEAK-EXIT.
052900     EXIT.
053000 EJECT
053100 2410-SPLIT-ONE-ENTRY.
053200     IF WS-PK-SUB < WS-PEAK-INDEX
053300         ADD ST-ABS-DIFF (WS-PK-SUB) TO WS-PRE-PEAK-SUM
053400         ADD 1 TO WS-PRE-PEAK-COUNT
053500     ELSE
053600         IF WS-PK-SUB > WS-PEAK-INDEX
053700             ADD ST-ABS-DIFF (WS-PK-SUB) TO WS-POST-PEAK-SUM
053800             ADD 1 TO WS-POST-PEAK-COUNT
053900         END-IF
054000     END-IF.
054100     ADD 1 TO WS-PK-SUB.
054200 2419-SPLIT-ONE-ENTRY-EXIT.
054300     EXIT.
054400 EJECT
054500*************************************************************************
054600*      PASS FOUR - MAXIMUM |SLOPE| OF THE NCR CHANNEL, FORWARD
054700*      DIFFERENCE BETWEEN CONSECUTIVE MATCHED SAMPLES (TWO-POINT
054800*      APPROXIMATION IN PLACE OF A CENTRAL DIFFERENCE, PER TICKET
054900*      STR-0052 - SEE CHANGE LOG 92-01-22).
055000*************************************************************************
055100 2500-COMPUTE-MAX-SLOPE.
055200     MOVE 1 TO WS-PK-SUB.
055300     MOVE 0 TO WS-MAX-SLOPE WS-MAX-SLOPE-TS.
055400     PERFORM 2510-CHECK-ONE-SLOPE
055500         THRU 2519-CHECK-ONE-SLOPE-EXIT
055600         UNTIL WS-PK-SUB NOT < SG-SAMPLE-COUNT.
055700 2599-COMPUTE-MAX-SLOPE-EXIT.
055800     EXIT.
055900 EJECT
056000 2510-CHECK-ONE-SLOPE.
056100     COMPUTE WS-BIG-RESULT =
056200         ST-TIMESTAMP (WS-PK-SUB + 1) - ST-TIMESTAMP (WS-PK-SUB).
056300     IF WS-BIG-RESULT NOT = 0
056400         COMPUTE WS-DELTA-SECONDS ROUNDED =
056500             WS-BIG-RESULT / SG-NANO-PER-SEC
056600         IF WS-DELTA-SECONDS NOT = 0
056700             COMPUTE WS-SLOPE ROUNDED =
056800                 (ST-NCR-VALUE (WS-PK-SUB + 1) -
056900                  ST-NCR-VALUE (WS-PK-SUB)) / WS-DELTA-SECONDS
057000             PERFORM 2520-TAKE-SLOPE-ABSOLUTE-VALUE
057100                 THRU 2529-TAKE-SLOPE-ABSOLUTE-VALUE-EXIT
057200             IF WS-ABS-SLOPE > WS-MAX-SLOPE
057300                 MOVE WS-ABS-SLOPE TO WS-MAX-SLOPE
057400                 MOVE ST-TIMESTAMP (WS-PK-SUB + 1)
057500                     TO WS-MAX-SLOPE-TS
057600             END-IF
057700         END-IF
057800     END-IF.
057900     ADD 1 TO WS-PK-SUB.
058000 2519-CHECK-ONE-SLOPE-EXIT.
058100     EXIT.
058200 EJECT
058300 2520-TAKE-SLOPE-ABSOLUTE-VALUE.
058400     IF WS-SLOPE < 0
058500         COMPUTE WS-ABS-SLOPE = 0 - WS-SLOPE
058600     ELSE
058700         MOVE WS-SLOPE TO WS-ABS-SLOPE
058800     END-IF.
058900 2529-TAKE-SLOPE-ABSOLUTE-VALUE-EXIT.
059000     EXIT.
059100 EJECT
059200*************************************************************************
059300*                    BUILD AND WRITE THE REPORT
059400*************************************************************************
059500 2600-BUILD-REPORT-LINES.
059600     MOVE SPACES TO PRINT-TITLE-LINE.
059700     MOVE WS-RUN-NCR-ID TO PL-TITLE-NCR-ID.
059800     MOVE PRINT-TITLE-LINE TO REPORT-REC.
059900     PERFORM 2700-WRITE-REPORT-LINE
059950         THRU 2799-WRITE-REPORT-LINE-EXIT.
060000     MOVE SPACES TO PRINT-DATA-START-LINE.
060100     IF SG-SAMPLE-COUNT > 0
060200         MOVE ST-TIMESTAMP (1) TO PL-START-TS
060300     ELSE
060400         MOVE 0 TO PL-START-TS
060500     END-IF.
060600     MOVE PRINT-DATA-START-LINE TO REPORT-REC.
060700     PERFORM 2700-WRITE-REPORT-LINE
060750         THRU 2799-WRITE-REPORT-LINE-EXIT.
060800     MOVE SPACES TO PRINT-DATA-END-LINE.
060900     IF SG-SAMPLE-COUNT > 0
061000         MOVE ST-TIMESTAMP (SG-SAMPLE-COUNT) TO PL-END-TS
061100     ELSE
061200         MOVE 0 TO PL-END-TS
061300     END-IF.
061400     MOVE PRINT-DATA-END-LINE TO REPORT-REC.
061500     PERFORM 2700-WRITE-REPORT-LINE
061550         THRU 2799-WRITE-REPORT-LINE-EXIT.
061600     MOVE PRINT-SUMMARY-HEADING TO REPORT-REC.
061700     PERFORM 2700-WRITE-REPORT-LINE
061750         THRU 2799-WRITE-REPORT-LINE-EXIT.
061800     MOVE SPACES TO PRINT-NCR-BEAM-LINE.
061900     MOVE WS-NCR-ELEMENT-ID   TO PL-NCR-ELEMENT-ID.
062000     MOVE WS-NCR-ELEMENT-TYPE TO PL-NCR-ELEMENT-TYPE.
062100     MOVE PRINT-NCR-BEAM-LINE TO REPORT-REC.
062200     PERFORM 2700-WRITE-REPORT-LINE
062250         THRU 2799-WRITE-REPORT-LINE-EXIT.
062300     MOVE SPACES TO PRINT-NCR-STATS-LINE.
062400     MOVE WS-NCR-PEAK TO PL-NCR-PEAK.
062500     MOVE WS-NCR-MIN  TO PL-NCR-MIN.
062600     IF WS-NCR-COUNT > 0
062700         COMPUTE WS-NCR-MEAN ROUNDED = WS-NCR-SUM / WS-NCR-COUNT
062800     ELSE
062900         MOVE 0 TO WS-NCR-MEAN
063000     END-IF.
063100     MOVE WS-NCR-MEAN TO PL-NCR-MEAN.
063200     MOVE PRINT-NCR-STATS-LINE TO REPORT-REC.
063300     PERFORM 2700-WRITE-REPORT-LINE
063350         THRU 2799-WRITE-REPORT-LINE-EXIT.
063400     MOVE SPACES TO PRINT-CTL-BEAM-LINE.
063500     MOVE WS-CTL-ELEMENT-ID   TO PL-CTL-ELEMENT-ID.
063600     MOVE WS-CTL-ELEMENT-TYPE TO PL-CTL-ELEMENT-TYPE.
063700     MOVE PRINT-CTL-BEAM-LINE TO REPORT-REC.
063800     PERFORM 2700-WRITE-REPORT-LINE
063850         THRU 2799-WRITE-REPORT-LINE-EXIT.
063900     MOVE SPACES TO PRINT-CTL-STATS-LINE.
064000     MOVE WS-CTL-PEAK TO PL-CTL-PEAK.
064100     MOVE WS-CTL-MIN  TO PL-CTL-MIN.
064200     IF WS-CTL-COUNT > 0
064300         COMPUTE WS-CTL-MEAN ROUNDED = WS-CTL-SUM / WS-CTL-COUNT
064400     ELSE
064500         MOVE 0 TO WS-CTL-MEAN
064600     END-IF.
064700     MOVE WS-CTL-MEAN TO PL-CTL-MEAN.
064800     MOVE PRINT-CTL-STATS-LINE TO REPORT-REC.
064900     PERFORM 2700-WRITE-REPORT-LINE
064950         THRU 2799-WRITE-REPORT-LINE-EXIT.
065000     MOVE SPACES TO PRINT-PEAK-DIVERGENCE-LINE.
065100     MOVE WS-PEAK-ABS-DIFF TO PL-PEAK-ABS-DIFF.
065200     MOVE WS-PEAK-TS       TO PL-PEAK-TS.
065300     MOVE PRINT-PEAK-DIVERGENCE-LINE TO REPORT-REC.
065400     PERFORM 2700-WRITE-REPORT-LINE
065450         THRU 2799-WRITE-REPORT-LINE-EXIT.
065500     MOVE SPACES TO PRINT-PRE-PEAK-LINE.
065600     IF PRE-PEAK-AVAILABLE
065700         MOVE WS-PRE-PEAK-AVG TO PL-PRE-PEAK-AVG
065800         MOVE SPACES TO PL-PRE-PEAK-TEXT
065900     ELSE
066000         MOVE 0 TO PL-PRE-PEAK-AVG
066100         MOVE 'UNAVAILABLE' TO PL-PRE-PEAK-TEXT
066200     END-IF.
066300     MOVE PRINT-PRE-PEAK-LINE TO REPORT-REC.
066400     PERFORM 2700-WRITE-REPORT-LINE
066450         THRU 2799-WRITE-REPORT-LINE-EXIT.
066500     MOVE SPACES TO PRINT-POST-PEAK-LINE.
066600     IF POST-PEAK-AVAILABLE
066700         MOVE WS-POST-PEAK-AVG TO PL-POST-PEAK-AVG
066800         MOVE SPACES TO PL-POST-PEAK-TEXT
066900     ELSE
067000         MOVE 0 TO PL-POST-PEAK-AVG
067100         MOVE 'UNAVAILABLE' TO PL-POST-PEAK-TEXT
067200     END-IF.
067300     MOVE PRINT-POST-PEAK-LINE TO REPORT-REC.
067400     PERFORM 2700-WRITE-REPORT-LINE
067450         THRU 2799-WRITE-REPORT-LINE-EXIT.
067500     MOVE SPACES TO PRINT-SLOPE-LINE.
067600     MOVE WS-MAX-SLOPE    TO PL-MAX-SLOPE.
067700     MOVE WS-MAX-SLOPE-TS TO PL-SLOPE-TS.
067800     MOVE PRINT-SLOPE-LINE TO REPORT-REC.
067900     PERFORM 2700-WRITE-REPORT-LINE
067950         THRU 2799-WRITE-REPORT-LINE-EXIT.
068000 2699-BUILD-REPORT-LINES-EXIT.
068100     EXIT.
068200 EJECT
068300*************************************************************************
068400*      WRITE ONE PREPARED PRINT LINE - THE CALLER MOVES ITS OWN
068500*      EDITED RECORD TO REPORT-REC BEFORE PERFORMING THIS SHARED
068600*      WRITE PARAGRAPH (SHOP STANDARD - SEE SGDVMON).
068700*************************************************************************
068800 2700-WRITE-REPORT-LINE.
068900     WRITE REPORT-REC.
069000     IF NOT RPTFILE-IO-OK
069100         DISPLAY 'WRITE ERROR ON RPTFILE - STATUS '
069200                 WS-RPTFILE-STATUS
069300         GO TO EOJ9900-ABEND
069400     END-IF.
069500 2799-WRITE-REPORT-LINE-EXIT.
069600     EXIT.
069700 EJECT
069800*************************************************************************
069900*                        TERMINATION
070000*************************************************************************
070100 3000-TERMINATION.
070200     DISPLAY 'SGRPTBLD PROCESSING COMPLETE'.
070300     DISPLAY 'RECORDS READ:     ' WS-RECS-READ-CNTR.
070400     DISPLAY 'RECORDS MATCHED:  ' WS-RECS-MATCHED-CNTR.
070500     DISPLAY 'RECORDS SKIPPED:  ' WS-RECS-SKIPPED-CNTR.
070600 3099-TERMINATION-EXIT.
070700     EXIT.
070800 EJECT
070900*************************************************************************
071000*                        CLOSE FILES
071100*************************************************************************
071200 EOJ9000-CLOSE-FILES.
071300     CLOSE SAMPLE-FILE REPORT-FILE.
071400     GO TO EOJ9999-EXIT.
071500 EOJ9900-ABEND.
071600     DISPLAY 'PROGRAM ABENDING DUE TO ERROR - SGRPTBLD'.
071700     CLOSE SAMPLE-FILE REPORT-FILE.
071800     MOVE 16 TO RETURN-CODE.
071900     GOBACK.
072000 EOJ9999-EXIT.
072100     EXIT.
