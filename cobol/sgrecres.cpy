000100********************************************************************
000200*    SGRECRES  -  NCR-RESULT-RECORD - THRESHOLD-SETTER OUTPUT     *
000300*    ONE RECORD PER QUALIFYING NCR.  OUTPUT OF SGTHRSET.          *
000400********************************************************************
000500*    90-05  RKANE   INITIAL VERSION                              *
000600********************************************************************
000700  01  NCR-RESULT-RECORD.
000800      05  RES-NCR-ID              PIC X(12).
000900      05  RES-CTL-ELEMENT         PIC X(12).
001000      05  RES-NON-ELEMENT         PIC X(12).
001100      05  RES-MAXDIFF-SUBCASE     PIC 9(03).
001200      05  RES-CTL-STRAIN          PIC S9(7)V9(3)
001300                                  SIGN IS TRAILING SEPARATE.
001400      05  RES-NON-STRAIN          PIC S9(7)V9(3)
001500                                  SIGN IS TRAILING SEPARATE.
001600      05  RES-MAX-ABS-DIFF        PIC S9(7)V9(3)
001700                                  SIGN IS TRAILING SEPARATE.
001800      05  RES-CTL-MAX-STRAIN      PIC S9(7)V9(3)
001900                                  SIGN IS TRAILING SEPARATE.
002000      05  RES-CTL-MAX-SUBCASE     PIC 9(03).
002100      05  RES-NON-MAX-STRAIN      PIC S9(7)V9(3)
002200                                  SIGN IS TRAILING SEPARATE.
002300      05  RES-NON-MAX-SUBCASE     PIC 9(03).
002400      05  FILLER                  PIC X(20).
