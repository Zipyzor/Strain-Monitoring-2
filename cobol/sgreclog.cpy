000100********************************************************************
000200*    SGRECLOG  -  MONITOR-LOG-RECORD - ONE LINE PER WINDOW        *
000300*    LOGICAL SHAPE OF THE SGDVMON WINDOW LOG ENTRY.  THE PRINT    *
000400*    LINE ITSELF IS BUILT LOCALLY IN SGDVMON FROM THIS RECORD,    *
000500*    THE SAME WAY THE SHOP HAS ALWAYS EDITED A WORKING RECORD     *
000600*    BEFORE MOVING IT TO A PRINT AREA.                           *
000700********************************************************************
000800*    89-01  RKANE   INITIAL VERSION                              *
000900********************************************************************
001000  01  MONITOR-LOG-RECORD.
001100      05  LOG-STATUS              PIC X(05).
001200          88  LOG-STATUS-ABOVE            VALUE 'ABOVE'.
001300          88  LOG-STATUS-OK               VALUE 'OK   '.
001400          88  LOG-STATUS-NODATA           VALUE 'NODAT'.
001500      05  LOG-PEAK-DIFF           PIC S9(7)V9(2)
001600                                  SIGN IS TRAILING SEPARATE.
001700      05  LOG-ABS-DIFF            PIC 9(7)V9(2).
001800      05  LOG-DELAY-SEC           PIC 9(5)V9(1).
001900      05  LOG-WINDOW-MIN          PIC 9(3)V9(2).
002000      05  LOG-GAP-FLAG            PIC X.
002100          88  LOG-GAP-DETECTED            VALUE 'G'.
002200          88  LOG-GAP-NONE                VALUE 'N'.
002300          88  LOG-GAP-FIRST-WINDOW        VALUE SPACE.
002400      05  FILLER                  PIC X(20).
