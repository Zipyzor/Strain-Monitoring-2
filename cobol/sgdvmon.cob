000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SGDVMON.
000300 AUTHOR.        R KANE.
000400 INSTALLATION.  STRUCTURES LAB - INSTRUMENTATION GROUP.
000500 DATE-WRITTEN.  01/1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL NCR DISPOSITION DATA.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  SGDVMON IS THE BATCH EQUIVALENT OF THE ON-LINE STRAIN MONITOR.  *
001200*  THE ON-LINE MONITOR POLLS THE GAUGE SERVICE EVERY 120 SECONDS   *
001300*  FOREVER; THIS BATCH VERSION READS A FILE OF ALREADY-CAPTURED    *
001400*  ANALYSIS WINDOWS, ONE MATCHED NCR/CONTROL SAMPLE PER RECORD,    *
001500*  AND FOR EACH WINDOW COMPUTES THE PEAK NCR-MINUS-CONTROL          *
001600*  DIVERGENCE, CHECKS IT AGAINST THE SAFETY THRESHOLD, AND WRITES   *
001700*  A LOG LINE.  A RUN SUMMARY IS WRITTEN WHEN THE FILE IS          *
001800*  EXHAUSTED.                                                      *
001900*                                                                  *
002000*J    JCL..                                                        *
002100*                                                                  *
002200* //SGDVMON  EXEC PGM=SGDVMON                                      *
002300* //STEPLIB  DD DISP=SHR,DSN=STRAIN.LOADLIB                        *
002400* //SMPFILE  DD DISP=SHR,DSN=STRAIN.NCR.SAMPLE.DATA                *
002500* //MLOGFILE DD SYSOUT=*                                           *
002600* //SYSOUT   DD SYSOUT=*                                           *
002700* //*                                                               *
002800*P    ENTRY PARAMETERS..                                           *
002900*     NONE.                                                        *
003000*                                                                  *
003100*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003200*     I/O ERROR ON SMPFILE OR MLOGFILE.                            *
003300*                                                                  *
003400*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003500*     NONE.                                                        *
003600*                                                                  *
003700*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003800*     SGRECMAX - THRESHOLD AND SCALING CONSTANTS.                  *
003900*                                                                  *
004000********************************************************************
004100*                       CHANGE LOG                                 *
004200********************************************************************
004300*    89-01-14  RKANE   INITIAL VERSION - SINGLE WINDOW PER RUN     *
004400*    89-03-02  RKANE   ADDED GAP DETECTION ACROSS WINDOWS          *
004500*    89-03-19  RKANE   ONE-TIME ALERT LATCH PER TICKET STR-0041    *
004600*    90-07-08  RKANE   CORRECTED PEAK TO KEEP SIGNED VALUE         *
004700*    91-02-27  TPARISI ADDED RUN SUMMARY BLOCK PER TICKET STR-0077 *
004800*    92-05-11  TPARISI DELAY-SEC NOW COMPUTED FROM REFERENCE TIME  *
004900*    93-10-06  RKANE   WINDOW-MIN EDIT WIDENED TO 3 INTEGER DIGITS *
005000*    95-01-30  TPARISI ROUNDING CONFIRMED ROUND-HALF-UP THROUGHOUT *
005100*    96-08-19  RKANE   NODAT STATUS ADDED FOR EMPTY WINDOWS        *
005200*    97-04-02  TPARISI CLEANED UP UNREACHABLE GAP-FIRST LOGIC      *
005300*    98-11-23  RKANE   Y2K - WS-CURR-CONV-CC FORCED TO CENTURY 20  *
005400*    99-01-08  RKANE   Y2K RETEST - NO FURTHER CENTURY DEPENDENCY  *
005500*    01-06-14  TPARISI GAP COUNT NOW COMP-3 TO MATCH SHOP STANDARD *
005600*    03-09-30  RKANE   TICKET STR-0163 - MAX DIVERGENCE IS ABS()   *
005650*    04-02-18  TPARISI TICKET STR-0171 - WINDOWS NOW BROKEN ON     *
005660*              10-MINUTE BOUNDARY, NOT ONE WINDOW PER WHOLE FILE  *
005670*    04-06-09  RKANE   TICKET STR-0174 - PEAK/ABS-DIFF NOW MOVED   *
005680*              TO THE LOG RECORD WITH ROUNDED, NOT A PLAIN MOVE   *
005690*              (WAS TRUNCATING THE THIRD DECIMAL); WINDOW-SECONDS *
005692*              AND DELAY-SECONDS WIDENED TO CARRY A FRACTION, AND *
005694*              WINDOW-MIN IS NOW COMPUTED IN MINUTES, NOT SECONDS *
005700********************************************************************
005800 EJECT
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS NUMERIC-STRAIN IS '0' THRU '9'
006400     UPSI-0 ON STR-UPSI-TRACE-ON
006500        OFF STR-UPSI-TRACE-OFF.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SAMPLE-FILE     ASSIGN TO SMPFILE
006900            FILE STATUS IS WS-SMPFILE-STATUS.
007000     SELECT MONITOR-LOG-FILE ASSIGN TO MLOGFILE
007100            FILE STATUS IS WS-MLOGFILE-STATUS.
007200 EJECT
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SAMPLE-FILE
007600     RECORDING MODE IS F
007700     BLOCK CONTAINS 0 RECORDS.
007800 COPY SGRECSMP.
007900 EJECT
008000 FD  MONITOR-LOG-FILE
008100     RECORDING MODE IS F
008200     BLOCK CONTAINS 0 RECORDS.
008300 01  MONITOR-LOG-REC             PIC X(80).
008400 EJECT
008500 WORKING-STORAGE SECTION.
008600 01  FILLER PIC X(32)
008700     VALUE 'SGDVMON WORKING STORAGE BEGINS '.
008800********************************************************************
008900*    DATA AREAS                                                    *
009000********************************************************************
009100 COPY SGRECMAX.
009200 EJECT
009300********************************************************************
009400*    READ ONLY CONSTANTS                                           *
009500********************************************************************
009600 01  READ-ONLY-WORK-AREA.
009700     05  BINARY1                 COMP PIC S9(04) VALUE +1.
009800     05  WS-DUMMY                PIC X VALUE SPACE.
009900     05  MSG01-IO-ERROR          PIC X(19)
010000                                 VALUE 'I/O ERROR ON FILE -'.
010050     05  MSG01-IO-ERROR-BYTES REDEFINES MSG01-IO-ERROR.
010060         10  MSG01-IO-ERROR-CHAR OCCURS 19 TIMES
010070                                 PIC X.
010100* SWITCHES AREA
010200     05  END-OF-FILE-INDICATOR   PIC X(1).
010300         88  END-OF-FILE                 VALUE 'Y'.
010400     05  CONTINUE-PROCESSING-IND PIC X(1).
010500         88  CONTINUE-PROCESSING         VALUE 'Y'.
010600     05  MATCHED-SAMPLE-IND      PIC X(1).
010700         88  MATCHED-SAMPLE              VALUE 'Y'.
010800         88  UNMATCHED-SAMPLE            VALUE 'N'.
010900     05  WINDOW-HAS-DATA-IND     PIC X(1).
011000         88  WINDOW-HAS-DATA             VALUE 'Y'.
011100         88  WINDOW-HAS-NO-DATA          VALUE 'N'.
011200     05  ALERT-LATCH-IND         PIC X(1).
011300         88  ALERT-ALREADY-RAISED       VALUE 'Y'.
011400         88  ALERT-NOT-YET-RAISED       VALUE 'N'.
011500     05  BREACHED-IND            PIC X(1).
011600         88  RUN-THRESHOLD-BREACHED     VALUE 'Y'.
011700         88  RUN-THRESHOLD-NOT-BREACHED VALUE 'N'.
011800     05  FIRST-WINDOW-IND        PIC X(1).
011900         88  IS-FIRST-WINDOW             VALUE 'Y'.
012000         88  IS-NOT-FIRST-WINDOW          VALUE 'N'.
012030     05  WINDOW-CLOSED-IND       PIC X(1).
012040         88  WINDOW-IS-CLOSED            VALUE 'Y'.
012050         88  WINDOW-IS-OPEN              VALUE 'N'.
012100* I-O READ ONLY DATA
012200     05  WS-SMPFILE-STATUS       PIC X(02).
012300         88  SMPFILE-IO-OK               VALUE '00'.
012400         88  SMPFILE-IO-EOF              VALUE '10'.
012500     05  WS-MLOGFILE-STATUS      PIC X(02).
012600         88  MLOGFILE-IO-OK              VALUE '00'.
012650     05  FILLER                  PIC X(10).
012700 EJECT
012800********************************************************************
012900*                V A R I A B L E   D A T A   A R E A S             *
013000********************************************************************
013100 01  VARIABLE-WORK-AREA.
013350     05  WS-WINDOW-START-TS      PIC 9(18) COMP VALUE 0.
013400     05  WS-REFERENCE-TIME       PIC 9(18) COMP.
013500     05  WS-DIFF                 PIC S9(7)V9(3) COMP-3.
013600     05  WS-ABS-DIFF             PIC S9(7)V9(3) COMP-3.
013700     05  WS-PEAK-DIFF            PIC S9(7)V9(3) COMP-3 VALUE 0.
013800     05  WS-PEAK-ABS-DIFF        PIC S9(7)V9(3) COMP-3 VALUE 0.
013900     05  WS-FIRST-MATCH-TS       PIC 9(18) COMP VALUE 0.
014000     05  WS-LAST-MATCH-TS        PIC 9(18) COMP VALUE 0.
014100     05  WS-PREV-FIRST-MATCH-TS  PIC 9(18) COMP VALUE 0.
014200     05  WS-PREV-LAST-MATCH-TS   PIC 9(18) COMP VALUE 0.
014210*    HELD TO HUNDREDTHS/TENTHS OF A SECOND - LOG-WINDOW-MIN AND
014220*    LOG-DELAY-SEC NEED THE FRACTION, NOT JUST WHOLE SECONDS
014230*    (04-06-09 FIX, TICKET STR-0174 - SEE CHANGE LOG)
014300     05  WS-WINDOW-SECONDS       PIC S9(9)V9(2) COMP-3 VALUE 0.
014400     05  WS-DELAY-SECONDS        PIC S9(9)V9(1) COMP-3 VALUE 0.
014500     05  WS-MAX-RUN-ABS-DIFF     PIC S9(7)V9(3) COMP-3 VALUE 0.
014600     05  WS-GAP-COUNT            PIC S9(05) COMP-3 VALUE 0.
014700     05  WS-WINDOW-COUNT         PIC S9(05) COMP-3 VALUE 0.
014800     05  WS-RECS-READ-CNTR       PIC S9(09) COMP-3 VALUE 0.
014900     05  WS-RECS-MATCHED-CNTR    PIC S9(09) COMP-3 VALUE 0.
015000     05  WS-RECS-SKIPPED-CNTR    PIC S9(09) COMP-3 VALUE 0.
015100*    LARGE INTEGER MOVED INTO SIGNED WORK FOR SUBTRACTION
015200     05  WS-BIG-SUBTRACT-AREA.
015300         10  WS-BIG-MINUEND      PIC S9(18) COMP-3.
015400         10  WS-BIG-SUBTRAHEND   PIC S9(18) COMP-3.
015500         10  WS-BIG-RESULT       PIC S9(18) COMP-3.
015520     05  WS-BIG-SUBTRACT-BYTES REDEFINES
015530             WS-BIG-SUBTRACT-AREA.
015540         10  WS-BIG-SUBTRACT-CHAR OCCURS 24 TIMES
015550                                 PIC X.
015600*    NANOSECOND-TO-SECOND REDEFINITION OF THE ELAPSED WORK AREA
015700     05  WS-ELAPSED-NANOS        PIC S9(18) COMP-3 VALUE 0.
015800     05  WS-ELAPSED-PARTS REDEFINES WS-ELAPSED-NANOS
015900                                 PIC S9(9)V9(9) COMP-3.
015950     05  FILLER                  PIC X(10).
016000 EJECT
016100********************************************************************
016200* CURRENT-WINDOW MATCHED-TIMESTAMP SET (FOR GAP DETECTION)         *
016300********************************************************************
016400 01  CURRENT-WINDOW-SET.
016500     05  CW-ENTRY-COUNT          PIC S9(05) COMP-3 VALUE 0.
016600     05  CW-ENTRY OCCURS 500 TIMES
016700                 INDEXED BY CW-IDX.
016800         10  CW-TIMESTAMP        PIC 9(18) COMP.
016850     05  FILLER                  PIC X(04).
016900 01  PREVIOUS-WINDOW-SET.
017000     05  PW-ENTRY-COUNT          PIC S9(05) COMP-3 VALUE 0.
017100     05  PW-ENTRY OCCURS 500 TIMES
017200                 INDEXED BY PW-IDX.
017300         10  PW-TIMESTAMP        PIC 9(18) COMP.
017350     05  FILLER                  PIC X(04).
017400 01  PW-SAVE-SUB                 PIC S9(05) COMP-3 VALUE 0.
017500 01  CW-SAVE-SUB                 PIC S9(05) COMP-3 VALUE 0.
017600 01  GAP-FOUND-IND               PIC X VALUE 'N'.
017700     88  COMMON-TIMESTAMP-FOUND      VALUE 'Y'.
017800 EJECT
017900********************************************************************
018000*                    WORKING COPY OF LAST SAMPLE READ             *
018100********************************************************************
018200 01  WS-LAST-SAMPLE-READ.
018300     05  WS-LS-TIMESTAMP         PIC 9(18).
018400     05  WS-LS-NCR-FLAG          PIC X.
018500     05  WS-LS-NCR-VALUE         PIC S9(7)V9(3) COMP-3.
018600     05  WS-LS-CTL-FLAG          PIC X.
018700     05  WS-LS-CTL-VALUE         PIC S9(7)V9(3) COMP-3.
018800     05  FILLER                  PIC X(10).
018900 EJECT
019000********************************************************************
019100*                    MONITOR LOG WORKING RECORD                    *
019200********************************************************************
019300 COPY SGRECLOG.
019400 EJECT
019500********************************************************************
019600*             EDITED PRINT LINES FOR MONITOR-LOG-FILE               *
019700********************************************************************
019800 01  PRINT-WINDOW-LINE.
019900     05  PL-STATUS               PIC X(05).
020000     05  FILLER                  PIC X(03) VALUE SPACES.
020100     05  PL-PEAK-DIFF            PIC -ZZZZ9.99.
020200     05  FILLER                  PIC X(03) VALUE SPACES.
020300     05  PL-ABS-DIFF             PIC ZZZZZ9.99.
020400     05  FILLER                  PIC X(03) VALUE SPACES.
020500     05  PL-DELAY-SEC            PIC ZZZZ9.9.
020600     05  FILLER                  PIC X(03) VALUE SPACES.
020700     05  PL-WINDOW-MIN           PIC ZZ9.99.
020800     05  FILLER                  PIC X(03) VALUE SPACES.
020900     05  PL-GAP-FLAG             PIC X.
021000     05  FILLER                  PIC X(24) VALUE SPACES.
021100 01  PRINT-SUMMARY-HEADING       PIC X(80) VALUE
021200     'RUN SUMMARY'.
021300 01  PRINT-SUMMARY-BREACH.
021400     05  FILLER                  PIC X(23) VALUE
021500         '  THRESHOLD BREACHED: '.
021600     05  PS-BREACHED-TEXT        PIC X(03).
021700     05  FILLER                  PIC X(54) VALUE SPACES.
021800 01  PRINT-SUMMARY-MAXDIV.
021900     05  FILLER                  PIC X(23) VALUE
022000         '  MAX DIVERGENCE:     '.
022100     05  PS-MAXDIV-ED            PIC ZZZZZ9.99.
022200     05  FILLER                  PIC X(51) VALUE SPACES.
022300 01  PRINT-SUMMARY-GAPS.
022400     05  FILLER                  PIC X(23) VALUE
022500         '  TIMESTAMP GAPS:     '.
022600     05  PS-GAPS-ED              PIC ZZ9.
022700     05  FILLER                  PIC X(54) VALUE SPACES.
022800 01  FILLER PIC X(32)
022900     VALUE 'SGDVMON WORKING STORAGE ENDS   '.
023000 EJECT
023100 PROCEDURE DIVISION.
023200********************************************************************
023300*                        MAINLINE LOGIC                           *
023400********************************************************************
023500 0000-CONTROL-PROCESS.
023600     PERFORM 1000-INITIALIZATION
023700         THRU 1099-INITIALIZATION-EXIT.
023800     PERFORM 1100-OPEN-FILES
023900         THRU 1199-OPEN-FILES-EXIT.
024000     PERFORM 2000-MAIN-PROCESS
024100         THRU 2000-MAIN-PROCESS-EXIT
024200         UNTIL END-OF-FILE.
024300     PERFORM 3000-TERMINATION
024400         THRU 3099-TERMINATION-EXIT.
024500     PERFORM EOJ9000-CLOSE-FILES
024600         THRU EOJ9999-EXIT.
024700     GOBACK.
024800 EJECT
024900********************************************************************
025000*                         INITIALIZATION                          *
025100********************************************************************
025200 1000-INITIALIZATION.
025300     INITIALIZE VARIABLE-WORK-AREA.
025400     INITIALIZE CURRENT-WINDOW-SET PREVIOUS-WINDOW-SET.
025500     SET CONTINUE-PROCESSING TO TRUE.
025600     SET IS-FIRST-WINDOW TO TRUE.
025700     SET ALERT-NOT-YET-RAISED TO TRUE.
025800     SET RUN-THRESHOLD-NOT-BREACHED TO TRUE.
025900     MOVE SPACE TO END-OF-FILE-INDICATOR.
026000*    REFERENCE TIME FOR DELAY-SEC IS THE LAST TIMESTAMP OF THE
026100*    FINAL WINDOW; SEEDED HERE AND REFRESHED EACH WINDOW.
026200     MOVE 0 TO WS-REFERENCE-TIME.
026300 1099-INITIALIZATION-EXIT.
026400     EXIT.
026500 EJECT
026600********************************************************************
026700*                         OPEN ALL FILES                          *
026800********************************************************************
026900 1100-OPEN-FILES.
027000     OPEN INPUT SAMPLE-FILE.
027100     IF NOT SMPFILE-IO-OK
027200         DISPLAY 'OPEN SMPFILE FAILED - STATUS ' WS-SMPFILE-STATUS
027300         GO TO EOJ9900-ABEND
027400     END-IF.
027500     OPEN OUTPUT MONITOR-LOG-FILE.
027600     IF NOT MLOGFILE-IO-OK
027700         DISPLAY 'OPEN MLOGFILE FAILED - STATUS ' WS-MLOGFILE-STATUS
027800         GO TO EOJ9900-ABEND
027900     END-IF.
028000     PERFORM 2100-READ-SAMPLE
028100         THRU 2199-READ-SAMPLE-EXIT.
028200 1199-OPEN-FILES-EXIT.
028300     EXIT.
028400 EJECT
028500********************************************************************
028600*                        MAIN PROCESS - ONE WINDOW                *
028700********************************************************************
028800 2000-MAIN-PROCESS.
028900     PERFORM 2200-EVALUATE-WINDOW
029000         THRU 2299-EVALUATE-WINDOW-EXIT.
029100     PERFORM 2300-CHECK-GAP
029200         THRU 2399-CHECK-GAP-EXIT.
029300     PERFORM 2400-CHECK-THRESHOLD
029400         THRU 2499-CHECK-THRESHOLD-EXIT.
029500     PERFORM 2500-WRITE-LOG-LINE
029600         THRU 2599-WRITE-LOG-LINE-EXIT.
029700     PERFORM 2600-ACCUMULATE-SUMMARY
029800         THRU 2699-ACCUMULATE-SUMMARY-EXIT.
029900     ADD 1 TO WS-WINDOW-COUNT.
030000     SET IS-NOT-FIRST-WINDOW TO TRUE.
030100 2000-MAIN-PROCESS-EXIT.
030200     EXIT.
030300 EJECT
030400********************************************************************
030500*                    READ NEXT SAMPLE RECORD                      *
030600********************************************************************
030700 2100-READ-SAMPLE.
030800     READ SAMPLE-FILE
030900         AT END
031000             SET END-OF-FILE TO TRUE
031100         NOT AT END
031200             ADD 1 TO WS-RECS-READ-CNTR
031300             MOVE SMP-TIMESTAMP TO WS-LS-TIMESTAMP
031400             MOVE SMP-NCR-FLAG  TO WS-LS-NCR-FLAG
031500             MOVE SMP-NCR-VALUE TO WS-LS-NCR-VALUE
031600             MOVE SMP-CTL-FLAG  TO WS-LS-CTL-FLAG
031700             MOVE SMP-CTL-VALUE TO WS-LS-CTL-VALUE
031800     END-READ.
031900     IF NOT SMPFILE-IO-OK AND NOT SMPFILE-IO-EOF
032000         DISPLAY 'READ ERROR ON SMPFILE - STATUS ' WS-SMPFILE-STATUS
032100         GO TO EOJ9900-ABEND
032200     END-IF.
032300 2199-READ-SAMPLE-EXIT.
032400     EXIT.
032500 EJECT
032600********************************************************************
032700*      EVALUATE ONE WINDOW - CONSUME SAMPLES UNTIL THE 10-MINUTE  *
032800*      WINDOW BOUNDARY (SG-WINDOW-NANOS) OR EOF IS REACHED.  THE  *
032900*      RECORD THAT CROSSES THE BOUNDARY IS LEFT BUFFERED IN       *
033000*      WS-LAST-SAMPLE-READ AS THE FIRST RECORD OF THE NEXT        *
033100*      WINDOW - IT IS NOT CONSUMED BY THIS WINDOW.  TICKET        *
033150*      STR-0171.                                                 *
033200 2200-EVALUATE-WINDOW.
033300     MOVE 0 TO WS-PEAK-DIFF WS-PEAK-ABS-DIFF.
033400     MOVE 0 TO WS-FIRST-MATCH-TS WS-LAST-MATCH-TS.
033500     SET WINDOW-HAS-NO-DATA TO TRUE.
033550     SET WINDOW-IS-OPEN TO TRUE.
033600     MOVE CW-ENTRY-COUNT TO PW-ENTRY-COUNT.
033650     PERFORM 2205-SAVE-PREVIOUS-SET
033670         THRU 2209-SAVE-PREVIOUS-SET-EXIT.
034200     MOVE 0 TO CW-ENTRY-COUNT.
034250     MOVE WS-LS-TIMESTAMP TO WS-WINDOW-START-TS.
034300     PERFORM 2210-EVALUATE-ONE-SAMPLE
034400         THRU 2219-EVALUATE-ONE-SAMPLE-EXIT
034500         UNTIL END-OF-FILE OR WINDOW-IS-CLOSED.
034600 2299-EVALUATE-WINDOW-EXIT.
034700     EXIT.
034800 EJECT
034820 2205-SAVE-PREVIOUS-SET.
034830     MOVE 1 TO CW-SAVE-SUB.
034840     PERFORM 2206-SAVE-ONE-TIMESTAMP
034850         THRU 2206-SAVE-ONE-TIMESTAMP-EXIT
034860         UNTIL CW-SAVE-SUB > CW-ENTRY-COUNT.
034880 2209-SAVE-PREVIOUS-SET-EXIT.
034890     EXIT.
034895 EJECT
034897 2206-SAVE-ONE-TIMESTAMP.
034898     MOVE CW-TIMESTAMP (CW-SAVE-SUB)
034899         TO PW-TIMESTAMP (CW-SAVE-SUB).
034900     ADD 1 TO CW-SAVE-SUB.
034901 2206-SAVE-ONE-TIMESTAMP-EXIT.
034902     EXIT.
034903 EJECT
034900 2210-EVALUATE-ONE-SAMPLE.
034950     COMPUTE WS-BIG-RESULT =
034960         WS-LS-TIMESTAMP - WS-WINDOW-START-TS.
034970     IF WS-BIG-RESULT NOT < SG-WINDOW-NANOS
034980         SET WINDOW-IS-CLOSED TO TRUE
034990     ELSE
035000         IF WS-LS-NCR-FLAG = 'Y' AND WS-LS-CTL-FLAG = 'Y'
035100             SET MATCHED-SAMPLE TO TRUE
035200             SET WINDOW-HAS-DATA TO TRUE
035300             ADD 1 TO WS-RECS-MATCHED-CNTR
035400             COMPUTE WS-DIFF = WS-LS-NCR-VALUE - WS-LS-CTL-VALUE
035500             PERFORM 2220-TAKE-ABSOLUTE-VALUE
035510                 THRU 2229-TAKE-ABSOLUTE-VALUE-EXIT
035600             IF WS-ABS-DIFF > WS-PEAK-ABS-DIFF
035700                 MOVE WS-ABS-DIFF TO WS-PEAK-ABS-DIFF
035800                 MOVE WS-DIFF     TO WS-PEAK-DIFF
035900             END-IF
036000             IF WS-FIRST-MATCH-TS = 0
036100                 MOVE WS-LS-TIMESTAMP TO WS-FIRST-MATCH-TS
036200             END-IF
036300             MOVE WS-LS-TIMESTAMP TO WS-LAST-MATCH-TS
036400             MOVE WS-LS-TIMESTAMP TO WS-REFERENCE-TIME
036500             ADD 1 TO CW-ENTRY-COUNT
036600             MOVE WS-LS-TIMESTAMP TO CW-TIMESTAMP (CW-ENTRY-COUNT)
036700         ELSE
036800             SET UNMATCHED-SAMPLE TO TRUE
036900             ADD 1 TO WS-RECS-SKIPPED-CNTR
037000         END-IF
037050         PERFORM 2100-READ-SAMPLE
037060             THRU 2199-READ-SAMPLE-EXIT
037100     END-IF.
037300 2219-EVALUATE-ONE-SAMPLE-EXIT.
037400     EXIT.
037420 EJECT
037440********************************************************************
037460*      ABSOLUTE VALUE OF SIGNED DIVERGENCE - NO ABS() INTRINSIC,   *
037480*      SHOP STANDARD IS THE SIGN-TEST FORM.                       *
037500********************************************************************
037520 2220-TAKE-ABSOLUTE-VALUE.
037540     IF WS-DIFF < 0
037560         COMPUTE WS-ABS-DIFF = 0 - WS-DIFF
037580     ELSE
037600         MOVE WS-DIFF TO WS-ABS-DIFF
037620     END-IF.
037640 2229-TAKE-ABSOLUTE-VALUE-EXIT.
037660     EXIT.
037680 EJECT
037700********************************************************************
037720*      GAP DETECTION - NO TIMESTAMP COMMON TO PREVIOUS WINDOW      *
037740********************************************************************
037900 2300-CHECK-GAP.
038000     IF IS-FIRST-WINDOW
038100         MOVE SPACE TO LOG-GAP-FLAG
038200     ELSE
038300         SET GAP-FOUND-IND TO 'N'
038310         MOVE 1 TO CW-SAVE-SUB.
038350         PERFORM 2305-SCAN-CURRENT-SET
038360             THRU 2309-SCAN-CURRENT-SET-EXIT
038370             UNTIL CW-SAVE-SUB > CW-ENTRY-COUNT
038380                OR COMMON-TIMESTAMP-FOUND.
039600         IF COMMON-TIMESTAMP-FOUND
039700             MOVE 'N' TO LOG-GAP-FLAG
039800         ELSE
039900             MOVE 'G' TO LOG-GAP-FLAG
040000             ADD 1 TO WS-GAP-COUNT
040100         END-IF
040200     END-IF.
040300 2399-CHECK-GAP-EXIT.
040400     EXIT.
040420 EJECT
040440 2305-SCAN-CURRENT-SET.
040450     MOVE 1 TO PW-SAVE-SUB.
040460     PERFORM 2310-SCAN-PREVIOUS-SET
040470         THRU 2319-SCAN-PREVIOUS-SET-EXIT
040480         UNTIL PW-SAVE-SUB > PW-ENTRY-COUNT
040500            OR COMMON-TIMESTAMP-FOUND.
040510     ADD 1 TO CW-SAVE-SUB.
040515 2309-SCAN-CURRENT-SET-EXIT.
040517     EXIT.
040519 EJECT
040520 2310-SCAN-PREVIOUS-SET.
040540     IF CW-TIMESTAMP (CW-SAVE-SUB) =
040560        PW-TIMESTAMP (PW-SAVE-SUB)
040580         SET GAP-FOUND-IND TO 'Y'
040590     END-IF.
040600     ADD 1 TO PW-SAVE-SUB.
040620 2319-SCAN-PREVIOUS-SET-EXIT.
040640     EXIT.
040660 EJECT
040670********************************************************************
040680*      THRESHOLD CHECK - ONE-TIME ALERT LATCH                     *
040690********************************************************************
040900 2400-CHECK-THRESHOLD.
041000     IF WINDOW-HAS-NO-DATA
041100         MOVE 'NODAT' TO LOG-STATUS
041200         MOVE 0 TO LOG-PEAK-DIFF LOG-ABS-DIFF
041300         MOVE 0 TO WS-WINDOW-SECONDS WS-DELAY-SECONDS
041400     ELSE
041500         IF WS-PEAK-ABS-DIFF > SG-THRESHOLD-STRAIN
041600             MOVE 'ABOVE' TO LOG-STATUS
041700             SET RUN-THRESHOLD-BREACHED TO TRUE
041800             IF ALERT-NOT-YET-RAISED
041900                 DISPLAY 'ALERT - STRAIN DIVERGENCE THRESHOLD '
042000                         'EXCEEDED - PEAK ' WS-PEAK-DIFF
042100                 SET ALERT-ALREADY-RAISED TO TRUE
042200             END-IF
042300         ELSE
042400             MOVE 'OK   ' TO LOG-STATUS
042500         END-IF
042600         COMPUTE LOG-PEAK-DIFF ROUNDED = WS-PEAK-DIFF
042700         COMPUTE LOG-ABS-DIFF ROUNDED = WS-PEAK-ABS-DIFF
042800         IF WS-PEAK-ABS-DIFF > WS-MAX-RUN-ABS-DIFF
042900             MOVE WS-PEAK-ABS-DIFF TO WS-MAX-RUN-ABS-DIFF
043000         END-IF
043100         COMPUTE WS-BIG-RESULT =
043200             WS-LAST-MATCH-TS - WS-FIRST-MATCH-TS.
043300         COMPUTE WS-WINDOW-SECONDS ROUNDED =
043400             WS-BIG-RESULT / SG-NANO-PER-SEC.
043500         COMPUTE WS-BIG-RESULT =
043600             WS-REFERENCE-TIME - WS-LAST-MATCH-TS.
043700         COMPUTE WS-DELAY-SECONDS ROUNDED =
043800             WS-BIG-RESULT / SG-NANO-PER-SEC.
043850         COMPUTE LOG-WINDOW-MIN ROUNDED =
043860             WS-WINDOW-SECONDS / 60.
043900         MOVE WS-DELAY-SECONDS TO LOG-DELAY-SEC.
044100     END-IF.
044200 2499-CHECK-THRESHOLD-EXIT.
044300     EXIT.
044400 EJECT
044500********************************************************************
044600*                     WRITE ONE LOG LINE                          *
044700********************************************************************
044800 2500-WRITE-LOG-LINE.
044900     MOVE SPACES TO PRINT-WINDOW-LINE.
045000     MOVE LOG-STATUS     TO PL-STATUS.
045100     MOVE LOG-PEAK-DIFF  TO PL-PEAK-DIFF.
045200     MOVE LOG-ABS-DIFF   TO PL-ABS-DIFF.
045300     MOVE LOG-DELAY-SEC  TO PL-DELAY-SEC.
045400     MOVE LOG-WINDOW-MIN TO PL-WINDOW-MIN.
045500     MOVE LOG-GAP-FLAG   TO PL-GAP-FLAG.
045600     WRITE MONITOR-LOG-REC FROM PRINT-WINDOW-LINE.
045700     IF NOT MLOGFILE-IO-OK
045800         DISPLAY 'WRITE ERROR ON MLOGFILE - STATUS '
045900                 WS-MLOGFILE-STATUS
046000         GO TO EOJ9900-ABEND
046100     END-IF.
046200 2599-WRITE-LOG-LINE-EXIT.
046300     EXIT.
046400 EJECT
046500********************************************************************
046600*                  ACCUMULATE RUN SUMMARY                          *
046700********************************************************************
046800 2600-ACCUMULATE-SUMMARY.
046900*    THRESHOLD-BREACHED, MAX DIVERGENCE AND GAP COUNT ARE ALREADY
047000*    MAINTAINED IN 2300-CHECK-GAP AND 2400-CHECK-THRESHOLD; THIS
047100*    PARAGRAPH EXISTS AS THE NAMED ACCUMULATION STEP THE SHOP'S
047200*    DESIGN NOTES CALL FOR SO A FUTURE CHANGE HAS ONE PLACE TO
047300*    ADD PER-WINDOW SUMMARY FIELDS.
047400     CONTINUE.
047500 2699-ACCUMULATE-SUMMARY-EXIT.
047600     EXIT.
047700 EJECT
047800********************************************************************
047900*                        TERMINATION                               *
048000********************************************************************
048100 3000-TERMINATION.
048200     WRITE MONITOR-LOG-REC FROM PRINT-SUMMARY-HEADING.
048300     IF RUN-THRESHOLD-BREACHED
048400         MOVE 'YES' TO PS-BREACHED-TEXT
048500     ELSE
048600         MOVE 'NO ' TO PS-BREACHED-TEXT
048700     END-IF.
048800     WRITE MONITOR-LOG-REC FROM PRINT-SUMMARY-BREACH.
048900     MOVE WS-MAX-RUN-ABS-DIFF TO PS-MAXDIV-ED.
049000     WRITE MONITOR-LOG-REC FROM PRINT-SUMMARY-MAXDIV.
049100     MOVE WS-GAP-COUNT TO PS-GAPS-ED.
049200     WRITE MONITOR-LOG-REC FROM PRINT-SUMMARY-GAPS.
049300     DISPLAY 'SGDVMON PROCESSING COMPLETE'.
049400     DISPLAY 'RECORDS READ:     ' WS-RECS-READ-CNTR.
049500     DISPLAY 'RECORDS MATCHED:  ' WS-RECS-MATCHED-CNTR.
049600     DISPLAY 'RECORDS SKIPPED:  ' WS-RECS-SKIPPED-CNTR.
049700     DISPLAY 'WINDOWS PROCESSED:' WS-WINDOW-COUNT.
049800 3099-TERMINATION-EXIT.
049900     EXIT.
050000 EJECT
050100********************************************************************
050200*                        CLOSE FILES                              *
050300********************************************************************
050400 EOJ9000-CLOSE-FILES.
050500     CLOSE SAMPLE-FILE MONITOR-LOG-FILE.
050600     GO TO EOJ9999-EXIT.
050700 EOJ9900-ABEND.
050800     DISPLAY 'PROGRAM ABENDING DUE TO ERROR - SGDVMON'.
050900     CLOSE SAMPLE-FILE MONITOR-LOG-FILE.
051000     MOVE 16 TO RETURN-CODE.
051100     GOBACK.
051200 EOJ9999-EXIT.
051300     EXIT.
